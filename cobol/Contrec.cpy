000100******************************************************************
000200*    CONTREC.CPY                                                 *
000300*    MIDLANDS CONSUMER FINANCE CO. -- DATA PROCESSING DIVISION   *
000400*    LOAN CONTRACT MASTER RECORD LAYOUT -- CONTRACT-FILE         *
000500*                                                                *
000600*    CTR-STATUS OF 'D' (DRAFT) IDENTIFIES A ROW WAITING ON       *
000700*    PAYMORIG TO COMPUTE INTEREST/TOTAL/SCHEDULE AND PROMOTE     *
000800*    IT TO 'A' (ACTIVE).  PAYMSTAT LATER MOVES 'A' ROWS TO       *
000900*    'C' (COMPLETED) OR 'O' (OVERDUE) BASED ON INSTALLMENT       *
001000*    STATE.  'X' (CANCELLED) IS CARRIED BUT NOT SET BY ANY JOB   *
001100*    IN THIS SYSTEM -- RESERVED FOR THE INTERACTIVE MAINTENANCE  *
001200*    SIDE, WHICH IS OUT OF SCOPE HERE.                           *
001300*                                                                *
001400*    88/01/19  RTH  INITIAL LAYOUT                               *
001500*    90/06/05  RTH  ADDED CTR-PENALTY-RATE (WAS HARD-CODED       *
001600*                   .5 PERCENT IN PAYMPOST -- PER AUDIT FINDING  *
001700*                   92-114, RATE NOW CARRIED PER CONTRACT)       *
001800*    99/03/22  SJO  Y2K REVIEW -- DATES ARE 8-DIGIT CCYYMMDD,    *
001900*                   NO CHANGE REQUIRED                           *
002000******************************************************************
002100 01  CTR-RECORD.
002200     05  CTR-ID                      PIC 9(9).
002300     05  CTR-CONTRACT-NUMBER         PIC X(20).
002400*        FORMAT:  C<CCYY><SEQ-4>,  SEQ RESETS TO 0001 EACH YEAR
002500     05  CTR-CONTRACT-NUMBER-R REDEFINES CTR-CONTRACT-NUMBER.
002600         10  CTR-CNO-LIT             PIC X(1).
002700         10  CTR-CNO-YEAR            PIC X(4).
002800         10  CTR-CNO-SEQ             PIC 9(4).
002900         10  FILLER                  PIC X(11).
003000     05  CTR-CUSTOMER-ID             PIC 9(9).
003100     05  CTR-PRINCIPAL-AMOUNT        PIC S9(13)      COMP-3.
003200     05  CTR-INTEREST-RATE           PIC S9(3)V9(4)  COMP-3.
003300     05  CTR-INTEREST-AMOUNT         PIC S9(13)      COMP-3.
003400     05  CTR-TOTAL-AMOUNT            PIC S9(13)      COMP-3.
003500     05  CTR-INSTALLMENT-COUNT       PIC 9(2).
003600     05  CTR-INSTALLMENT-AMOUNT      PIC S9(13)      COMP-3.
003700     05  CTR-START-DATE              PIC 9(8).
003800     05  CTR-START-DATE-R REDEFINES CTR-START-DATE.
003900         10  CTR-SD-CCYY             PIC 9(4).
004000         10  CTR-SD-MM               PIC 9(2).
004100         10  CTR-SD-DD               PIC 9(2).
004200     05  CTR-END-DATE                PIC 9(8).
004300     05  CTR-PENALTY-RATE            PIC S9(3)V9(4)  COMP-3.
004400     05  CTR-STATUS                  PIC X(1).
004500         88  CTR-STAT-DRAFT          VALUE 'D'.
004600         88  CTR-STAT-ACTIVE         VALUE 'A'.
004700         88  CTR-STAT-COMPLETED      VALUE 'C'.
004800         88  CTR-STAT-OVERDUE        VALUE 'O'.
004900         88  CTR-STAT-CANCELLED      VALUE 'X'.
005000     05  CTR-DESCRIPTION             PIC X(500).
005100     05  FILLER                      PIC X(75).
