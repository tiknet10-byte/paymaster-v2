000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYMCALC.
000300 AUTHOR.        R T HALVORSEN.
000400 INSTALLATION.  MIDLANDS CONSUMER FINANCE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  02/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*                                                                *
001100*    89/02/14  RTH  INITIAL WRITE.  SINGLE-ENTRY MATH SERVER,    *
001200*                   CALLED BY PAYMORIG TO COMPUTE INTEREST AND   *
001300*                   THE INSTALLMENT SCHEDULE SO THE FORMULAS     *
001400*                   LIVE IN ONE PLACE FOR AUDIT.                 *
001500*    90/06/05  RTH  ADDED 'PN' PENALTY FUNCTION AND 'DD' DELAY-  *
001600*                   DAYS FUNCTION FOR THE NEW PAYMPOST JOB       *
001700*                   (SEE CONTREC.CPY CHANGE SAME DATE).  ALSO    *
001800*                   GAVE WS-RAW-RESULT AN UNSCALED REDEFINE --   *
001900*                   AUDIT WANTED TO SEE THE PRE-ROUND FIGURE     *
002000*                   WHEN A CONTRACT'S INTEREST WAS QUESTIONED.   *
002100*    91/11/20  DMK  ADDED 'PG' PROGRESS/COLLECTION PERCENTAGE    *
002200*                   FUNCTION FOR THE PORTFOLIO SUMMARY REQUEST.  *
002300*    92/05/02  RTH  ADDED 'ES' EARLY-SETTLEMENT FUNCTION PER     *
002400*                   COLLECTIONS DEPT REQUEST CR-92-077.  NOT     *
002500*                   CALLED FROM ANY JOB YET -- ON THE SHELF      *
002600*                   FOR WHEN THE PAYOFF-QUOTE SCREEN IS BUILT.   *
002700*    94/09/12  DMK  ADDED 'RT' RIAL/TOMAN CONVERSION FOR THE     *
002800*                   OVERSEAS BRANCH FEED.  EXACT INTEGER         *
002900*                   DIVIDE/MULTIPLY BY 10, NO ROUNDING NEEDED.   *
003000*    99/03/22  SJO  Y2K REVIEW -- 3000-CALC-DAY-NUMBER ALREADY   *
003100*                   CARRIES A FULL 4-DIGIT CCYY, NO CHANGE       *
003200*                   REQUIRED.  RE-TESTED AGAINST 00/01/01.       *
003300*    01/07/30  LAF  CORRECTED 'IA' TO RETURN THE FULL TOTAL      *
003400*                   AMOUNT, NOT ZERO, WHEN INSTALLMENT-COUNT IS  *
003500*                   NOT POSITIVE (PR-01-0163).                   *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WS-RATE-FRACTION                PIC S9V9(4)   COMP-3.
004400 01  WS-RAW-RESULT                   PIC S9(15)V9(4) COMP-3.
004500 01  WS-RAW-RESULT-R REDEFINES WS-RAW-RESULT
004600                                 PIC S9(19)    COMP-3.
004700 01  WS-DIVISOR                      PIC S9(4)     COMP.
004800*
004900*    WORK FIELDS FOR 3000-CALC-DAY-NUMBER (DATE-TO-SERIAL-DAYS,
005000*    NO INTRINSIC FUNCTIONS USED -- SEE PARAGRAPH BANNER BELOW).
005100 01  WS-DATE-WORK.
005200     05  WS-DW-CCYY                  PIC 9(4)      COMP.
005300     05  WS-DW-MM                    PIC 9(2)      COMP.
005400     05  WS-DW-DD                    PIC 9(2)      COMP.
005500 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
005600     05  WS-DW-CCYYMMDD              PIC 9(8).
005700 01  WS-LEAP-SWITCH                  PIC X         VALUE 'N'.
005800     88  WS-LEAP-YEAR                VALUE 'Y'.
005900 01  WS-MOD-REMAINDER                PIC 9(4)      COMP.
006000 01  WS-MOD-QUOTIENT                 PIC 9(6)      COMP.
006100 01  WS-CUM-DAYS-TABLE.
006200     05  FILLER  PIC 9(3) VALUE 000.
006300     05  FILLER  PIC 9(3) VALUE 031.
006400     05  FILLER  PIC 9(3) VALUE 059.
006500     05  FILLER  PIC 9(3) VALUE 090.
006600     05  FILLER  PIC 9(3) VALUE 120.
006700     05  FILLER  PIC 9(3) VALUE 151.
006800     05  FILLER  PIC 9(3) VALUE 181.
006900     05  FILLER  PIC 9(3) VALUE 212.
007000     05  FILLER  PIC 9(3) VALUE 243.
007100     05  FILLER  PIC 9(3) VALUE 273.
007200     05  FILLER  PIC 9(3) VALUE 304.
007300     05  FILLER  PIC 9(3) VALUE 334.
007400 01  WS-CUM-DAYS-R REDEFINES WS-CUM-DAYS-TABLE.
007500     05  WS-CUM-DAYS  PIC 9(3) OCCURS 12 TIMES COMP.
007600 01  WS-DAY-NUMBER                   PIC S9(9)     COMP.
007700 01  WS-DAYS-FROM-DATE-1             PIC S9(9)     COMP.
007800 01  WS-DAYS-FROM-DATE-2             PIC S9(9)     COMP.
007900 LINKAGE SECTION.
008000 01  CALC-FUNCTION-CODE              PIC X(2).
008100 01  CALC-AMOUNT-1                   PIC S9(13)V9(4) COMP-3.
008200 01  CALC-AMOUNT-2                   PIC S9(13)V9(4) COMP-3.
008300 01  CALC-RATE                       PIC S9(3)V9(4)  COMP-3.
008400 01  CALC-COUNT                      PIC S9(4)       COMP.
008500 01  CALC-RESULT                     PIC S9(13)V9(4) COMP-3.
008600 01  CALC-RETURN-CODE                PIC X(2).
008700 PROCEDURE DIVISION USING CALC-FUNCTION-CODE
008800                          CALC-AMOUNT-1
008900                          CALC-AMOUNT-2
009000                          CALC-RATE
009100                          CALC-COUNT
009200                          CALC-RESULT
009300                          CALC-RETURN-CODE.
009400 0100-CALC-MAIN.
009500     MOVE ZERO  TO CALC-RESULT.
009600     MOVE '00'  TO CALC-RETURN-CODE.
009700     EVALUATE CALC-FUNCTION-CODE
009800         WHEN 'SI'
009900             PERFORM 1000-SIMPLE-INTEREST
010000         WHEN 'IA'
010100             PERFORM 1100-INSTALLMENT-AMOUNT
010200         WHEN 'PP'
010300             PERFORM 1200-PRINCIPAL-PORTION
010400         WHEN 'IP'
010500             PERFORM 1300-INTEREST-PORTION
010600         WHEN 'DD'
010700             PERFORM 1400-DELAY-DAYS
010800         WHEN 'PN'
010900             PERFORM 1500-PENALTY
011000         WHEN 'ES'
011100             PERFORM 1600-EARLY-SETTLEMENT
011200         WHEN 'PG'
011300             PERFORM 1700-PERCENTAGE
011400         WHEN 'RT'
011500             PERFORM 1800-RIAL-TOMAN
011600         WHEN OTHER
011700             MOVE '99' TO CALC-RETURN-CODE
011800     END-EVALUATE.
011900     EXIT PROGRAM.
012000*
012100*    BUSINESS RULE 1 -- SIMPLE INTEREST.
012200*    INTEREST = ROUND( PRINCIPAL * (RATE/100) * MONTHS / 12 ),
012300*    ZERO DECIMALS.  RATE/100 ITSELF CARRIED TO 4 DECIMALS.
012400 1000-SIMPLE-INTEREST.
012500     IF CALC-AMOUNT-1 NOT > ZERO OR CALC-RATE NOT > ZERO
012600                      OR CALC-COUNT NOT > ZERO
012700         MOVE ZERO TO CALC-RESULT
012800     ELSE
012900         COMPUTE WS-RATE-FRACTION ROUNDED =
013000             CALC-RATE / 100
013100         MOVE 12 TO WS-DIVISOR
013200         COMPUTE WS-RAW-RESULT =
013300             CALC-AMOUNT-1 * WS-RATE-FRACTION * CALC-COUNT
013400             / WS-DIVISOR
013500         COMPUTE CALC-RESULT ROUNDED = WS-RAW-RESULT
013600     END-IF.
013700*
013800*    BUSINESS RULE 3 -- INSTALLMENT AMOUNT.
013900 1100-INSTALLMENT-AMOUNT.
014000     IF CALC-COUNT NOT > ZERO
014100         MOVE CALC-AMOUNT-1 TO CALC-RESULT
014200     ELSE
014300         COMPUTE CALC-RESULT ROUNDED =
014400             CALC-AMOUNT-1 / CALC-COUNT
014500     END-IF.
014600*
014700*    BUSINESS RULE 4 -- PRINCIPAL PORTION PER INSTALLMENT.
014800 1200-PRINCIPAL-PORTION.
014900     IF CALC-COUNT NOT > ZERO
015000         MOVE CALC-AMOUNT-1 TO CALC-RESULT
015100     ELSE
015200         COMPUTE CALC-RESULT ROUNDED =
015300             CALC-AMOUNT-1 / CALC-COUNT
015400     END-IF.
015500*
015600*    BUSINESS RULE 5 -- INTEREST PORTION PER INSTALLMENT.
015700 1300-INTEREST-PORTION.
015800     IF CALC-COUNT NOT > ZERO
015900         MOVE CALC-AMOUNT-1 TO CALC-RESULT
016000     ELSE
016100         COMPUTE CALC-RESULT ROUNDED =
016200             CALC-AMOUNT-1 / CALC-COUNT
016300     END-IF.
016400*
016500*    BUSINESS RULE 7 -- DELAY DAYS.
016600*    ON ENTRY:  CALC-AMOUNT-1 = RUN DATE (CCYYMMDD),
016700*               CALC-AMOUNT-2 = DUE DATE (CCYYMMDD),
016800*               CALC-COUNT    = 1 IF INSTALLMENT ALREADY PAID,
016900*                               ELSE ZERO.
017000 1400-DELAY-DAYS.
017100     IF CALC-COUNT = 1
017200         MOVE ZERO TO CALC-RESULT
017300     ELSE
017400         MOVE CALC-AMOUNT-1 TO WS-DW-CCYYMMDD
017500         PERFORM 3000-CALC-DAY-NUMBER
017600         MOVE WS-DAY-NUMBER TO WS-DAYS-FROM-DATE-1
017700         MOVE CALC-AMOUNT-2 TO WS-DW-CCYYMMDD
017800         PERFORM 3000-CALC-DAY-NUMBER
017900         MOVE WS-DAY-NUMBER TO WS-DAYS-FROM-DATE-2
018000         IF WS-DAYS-FROM-DATE-1 > WS-DAYS-FROM-DATE-2
018100             COMPUTE CALC-RESULT =
018200                 WS-DAYS-FROM-DATE-1 - WS-DAYS-FROM-DATE-2
018300         ELSE
018400             MOVE ZERO TO CALC-RESULT
018500         END-IF
018600     END-IF.
018700*
018800*    BUSINESS RULE 8 -- LATE PENALTY.
018900*    ON ENTRY:  CALC-AMOUNT-1 = REMAINING-FOR-PENALTY
019000*               (AMOUNT - PAID-AMOUNT), CALC-RATE = DAILY
019100*               PENALTY RATE PERCENT, CALC-COUNT = DELAY DAYS.
019200 1500-PENALTY.
019300     IF CALC-COUNT NOT > ZERO OR CALC-AMOUNT-1 NOT > ZERO
019400                      OR CALC-RATE NOT > ZERO
019500         MOVE ZERO TO CALC-RESULT
019600     ELSE
019700         COMPUTE WS-RATE-FRACTION ROUNDED =
019800             CALC-RATE / 100
019900         COMPUTE CALC-RESULT ROUNDED =
020000             CALC-AMOUNT-1 * WS-RATE-FRACTION * CALC-COUNT
020100     END-IF.
020200*
020300*    BUSINESS RULE 9 -- EARLY SETTLEMENT AMOUNT.  NOT CALLED BY
020400*    ANY BATCH JOB TODAY, KEPT ON THE SHELF -- SEE CHANGE LOG.
020500*    ON ENTRY:  CALC-AMOUNT-1 = REMAINING PRINCIPAL,
020600*               CALC-AMOUNT-2 = REMAINING INTEREST,
020700*               CALC-RATE     = DISCOUNT RATE PERCENT.
020800 1600-EARLY-SETTLEMENT.
020900     IF CALC-AMOUNT-1 < ZERO OR CALC-AMOUNT-2 < ZERO
021000         MOVE ZERO TO CALC-RESULT
021100     ELSE
021200         IF CALC-RATE < ZERO
021300             MOVE ZERO TO CALC-RATE
021400         END-IF
021500         IF CALC-RATE > 100
021600             MOVE 100 TO CALC-RATE
021700         END-IF
021800         COMPUTE WS-RATE-FRACTION ROUNDED =
021900             CALC-RATE / 100
022000         COMPUTE CALC-RESULT ROUNDED =
022100             CALC-AMOUNT-1 +
022200             CALC-AMOUNT-2 * (1 - WS-RATE-FRACTION)
022300     END-IF.
022400*
022500*    BUSINESS RULES 13/14 -- PROGRESS / COLLECTION PERCENTAGE.
022600*    ON ENTRY:  CALC-AMOUNT-1 = NUMERATOR (PAID OR RECEIVED),
022700*               CALC-AMOUNT-2 = DENOMINATOR (TOTAL OR
022800*               RECEIVABLE).  RESULT IS CLAMPED TO 100.
022900 1700-PERCENTAGE.
023000     IF CALC-AMOUNT-2 NOT > ZERO
023100         MOVE ZERO TO CALC-RESULT
023200     ELSE
023300         COMPUTE CALC-RESULT ROUNDED =
023400             CALC-AMOUNT-1 * 100 / CALC-AMOUNT-2
023500         IF CALC-RESULT > 100
023600             MOVE 100 TO CALC-RESULT
023700         END-IF
023800     END-IF.
023900*
024000*    BUSINESS RULE 16 -- RIAL/TOMAN CONVERSION.  EXACT, NO
024100*    ROUNDING MODE NEEDED.  CALC-COUNT = 1 MEANS RIAL TO TOMAN
024200*    (TRUNCATING DIVIDE BY 10), CALC-COUNT = 2 MEANS TOMAN TO
024300*    RIAL (MULTIPLY BY 10).
024400 1800-RIAL-TOMAN.
024500     IF CALC-COUNT = 1
024600         DIVIDE CALC-AMOUNT-1 BY 10
024700             GIVING CALC-RESULT
024800     ELSE
024900         COMPUTE CALC-RESULT = CALC-AMOUNT-1 * 10
025000     END-IF.
025100*
025200*    DATE-TO-SERIAL-DAYS.  NO INTRINSIC FUNCTIONS ARE USED (SHOP
025300*    STANDARD AT THE TIME THIS WAS WRITTEN) -- CUMULATIVE-DAYS
025400*    TABLE PLUS A LEAP-YEAR TEST VIA DIVIDE/REMAINDER.  GOOD FOR
025500*    ANY CCYYMMDD IN THE 4-DIGIT-YEAR RANGE THIS SHOP USES.
025600*    RESULT LEFT IN WS-DAYS-FROM-DATE-1 FOR THE FIRST CALL AND
025700*    WS-DAYS-FROM-DATE-2 FOR THE SECOND -- SEE 1400-DELAY-DAYS.
025800 3000-CALC-DAY-NUMBER.
025900     MOVE 'N' TO WS-LEAP-SWITCH.
026000     DIVIDE WS-DW-CCYY BY 4 GIVING WS-MOD-QUOTIENT
026100         REMAINDER WS-MOD-REMAINDER.
026200     IF WS-MOD-REMAINDER = 0
026300         MOVE 'Y' TO WS-LEAP-SWITCH
026400         DIVIDE WS-DW-CCYY BY 100 GIVING WS-MOD-QUOTIENT
026500             REMAINDER WS-MOD-REMAINDER
026600         IF WS-MOD-REMAINDER = 0
026700             MOVE 'N' TO WS-LEAP-SWITCH
026800             DIVIDE WS-DW-CCYY BY 400 GIVING WS-MOD-QUOTIENT
026900                 REMAINDER WS-MOD-REMAINDER
027000             IF WS-MOD-REMAINDER = 0
027100                 MOVE 'Y' TO WS-LEAP-SWITCH
027200             END-IF
027300         END-IF
027400     END-IF.
027500     COMPUTE WS-DAY-NUMBER =
027600         (WS-DW-CCYY * 365) + (WS-DW-CCYY / 4)
027700         + WS-CUM-DAYS (WS-DW-MM) + WS-DW-DD.
027800     IF WS-LEAP-YEAR AND WS-DW-MM > 2
027900         ADD 1 TO WS-DAY-NUMBER
028000     END-IF.
