000100******************************************************************
000200*    DASHREC.CPY                                                 *
000300*    MIDLANDS CONSUMER FINANCE CO. -- DATA PROCESSING DIVISION   *
000400*    PORTFOLIO CONTROL-TOTAL LAYOUT -- USED BY PAYMDASH ONLY TO  *
000500*    ACCUMULATE THE END-OF-RUN DASHBOARD-REPORT TOTALS.  THIS    *
000600*    IS A WORKING-STORAGE AREA, NOT A DISK RECORD.               *
000700*                                                                *
000800*    92/02/11  RTH  INITIAL LAYOUT, FIRST CUT OF THE PORTFOLIO   *
000900*                   SUMMARY JOB REQUESTED BY COLLECTIONS DEPT.   *
001000*    99/03/22  SJO  Y2K REVIEW -- NO DATE FIELDS HERE, NO CHANGE *
001100******************************************************************
001200 01  DS-STATS.
001300*    03/22/04  LAF  COLLECTIONS WANTED ONE GRAND COUNT ACROSS
001400*                   THE FIVE RUN COUNTS ON THE DASHBOARD, SAME
001500*                   REQUEST AS THE OTHER NIGHTLY JOBS (PR-03-117)
001600*                   -- GROUPED THE COUNTS SO THEY CAN BE REDEFINED
001700*                   AS A TABLE AND TOTALLED IN A LOOP.
001800     05  DS-COUNT-GROUP.
001900         10  DS-TOTAL-CUSTOMERS      PIC 9(9)    COMP.
002000         10  DS-ACTIVE-CUSTOMERS     PIC 9(9)    COMP.
002100         10  DS-TOTAL-CONTRACTS      PIC 9(9)    COMP.
002200         10  DS-ACTIVE-CONTRACTS     PIC 9(9)    COMP.
002300         10  DS-OVERDUE-INSTALLMENTS PIC 9(9)    COMP.
002400     05  DS-COUNT-GROUP-R REDEFINES DS-COUNT-GROUP.
002500         10  DS-COUNT-TBL            PIC 9(9)    COMP
002600                                     OCCURS 5 TIMES.
002700     05  DS-TOTAL-RECEIVABLE         PIC S9(13)  COMP-3.
002800     05  DS-TOTAL-RECEIVED           PIC S9(13)  COMP-3.
002900     05  DS-TOTAL-OVERDUE            PIC S9(13)  COMP-3.
003000     05  DS-TOTAL-PENALTY            PIC S9(13)  COMP-3.
003100     05  DS-COLLECTION-PCT           PIC 9(3).
003200     05  FILLER                      PIC X(20).
003300 01  DS-COUNT-SUB                    PIC S9(4)   COMP.
003400 01  DS-COUNT-TOTAL                  PIC 9(10)   COMP.
