000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYMORIG.
000300 AUTHOR.        R T HALVORSEN.
000400 INSTALLATION.  MIDLANDS CONSUMER FINANCE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  02/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*                                                                *
001100*    89/02/14  RTH  INITIAL WRITE.  PROMOTES A DRAFT CONTRACT    *
001200*                   TO ACTIVE -- COMPUTES INTEREST, TOTAL, AND   *
001300*                   THE INSTALLMENT AMOUNT, ASSIGNS THE NEXT     *
001400*                   CONTRACT NUMBER FOR THE RUN YEAR, AND        *
001500*                   BUILDS THE INSTALLMENT SCHEDULE.             *
001600*    90/03/11  RTH  ADDED THE LAST-INSTALLMENT ROUNDING          *
001700*                   ADJUSTMENT -- SCHEDULE WAS SHORT A FEW       *
001800*                   RIALS OF THE CONTRACT TOTAL ON AUDIT         *
001900*                   (PR-90-0042).                                *
002000*    94/08/30  DMK  INSTALLMENT-FILE IS NOW OPENED EXTEND SO     *
002100*                   REPEAT RUNS IN A DAY DO NOT CLOBBER EARLIER  *
002200*                   CONTRACTS' SCHEDULES (PR-94-0231).           *
002300*    99/03/22  SJO  Y2K -- REPLACED THE 2-DIGIT YEAR WINDOW      *
002400*                   LOGIC IN 0060-GET-RUN-DATE WITH THE 50/99    *
002500*                   PIVOT STANDARD FOR THE SHOP.  RE-TESTED      *
002600*                   CONTRACT NUMBERING ACROSS 1999/2000.         *
002700*    04/09/03  LAF  3000-BUILD-SCHEDULE NOW BAILS OUT ON A BAD   *
002800*                   PAYMCALC RETURN CODE INSTEAD OF WRITING A    *
002900*                   SCHEDULE OFF A REJECTED SPLIT (PR-04-088).   *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CONTRACT-FILE-IN    ASSIGN TO CONTIN
003800                                ORGANIZATION LINE SEQUENTIAL.
003900     SELECT CONTRACT-FILE-OUT   ASSIGN TO CONTOUT
004000                                ORGANIZATION LINE SEQUENTIAL.
004100     SELECT INSTALLMENT-FILE-OUT ASSIGN TO INSTOUT
004200                                ORGANIZATION LINE SEQUENTIAL.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  CONTRACT-FILE-IN.
004600 COPY "Contrec.cpy" REPLACING ==CTR-== BY ==CTI-==.
004700 FD  CONTRACT-FILE-OUT.
004800 COPY "Contrec.cpy" REPLACING ==CTR-== BY ==CTO-==.
004900 FD  INSTALLMENT-FILE-OUT.
005000 COPY "Instrec.cpy".
005100 WORKING-STORAGE SECTION.
005200 01  WS-CONTRACT-EOF-STATUS         PIC X       VALUE 'N'.
005300     88  WS-CONTRACT-EOF            VALUE 'Y'.
005400*
005500*    SYSTEM DATE, WINDOWED TO 4-DIGIT CCYY -- SEE CHANGE LOG.
005600 01  WS-SYSTEM-DATE-YYMMDD          PIC 9(6).
005700 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE-YYMMDD.
005800     05  WS-SD-YY                   PIC 9(2).
005900     05  WS-SD-MM                   PIC 9(2).
006000     05  WS-SD-DD                   PIC 9(2).
006100 01  WS-RUN-DATE-CCYYMMDD           PIC 9(8).
006200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
006300     05  WS-RD-CCYY                 PIC 9(4).
006400     05  WS-RD-MM                   PIC 9(2).
006500     05  WS-RD-DD                   PIC 9(2).
006600 01  WS-RUN-YEAR-X                  PIC X(4).
006700*
006800*    HIGHEST EXISTING CONTRACT SEQUENCE FOR THE RUN YEAR --
006900*    BUSINESS RULE 15.  FOUND ON THE PRE-PASS, 0050 BELOW.
007000 01  WS-MAX-SEQUENCE                PIC 9(4)    COMP.
007100 01  WS-NEXT-SEQUENCE               PIC 9(4)    COMP.
007200*
007300*    RUN COUNTS, DISPLAYED AT END OF RUN -- REDEFINED AS A
007400*    TABLE SO THE GRAND TOTAL CAN BE ADDED UP IN A LOOP, SAME
007500*    AS PAYMLOAD/PAYMSTAT/PAYMOVRD (PR-03-117).
007600 01  WS-COUNTERS.
007700     05  WS-CONTRACTS-READ          PIC 9(7)    COMP.
007800     05  WS-CONTRACTS-ORIGINATED    PIC 9(7)    COMP.
007900 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
008000     05  WS-COUNTERS-TBL            PIC 9(7)    COMP
008100                                    OCCURS 2 TIMES.
008200 01  WS-COUNTERS-SUB                PIC S9(4)   COMP.
008300 01  WS-COUNTERS-TOTAL              PIC 9(9)    COMP.
008400*
008500*    WORK AREAS FOR THE SCHEDULE-BUILD LOOP.
008600 01  WS-SCHEDULE-WORK.
008700     05  WS-INS-SUB                 PIC S9(4)   COMP.
008800     05  WS-TOTAL-MONTHS            PIC S9(6)   COMP.
008900     05  WS-MONTH-QUOTIENT          PIC S9(6)   COMP.
009000     05  WS-MONTH-REMAINDER         PIC S9(4)   COMP.
009100     05  WS-NEXT-INS-ID             PIC 9(9)    COMP.
009200     05  WS-SCHEDULE-TOTAL          PIC S9(13)V9(4) COMP-3.
009300     05  WS-ADJUSTMENT              PIC S9(13)V9(4) COMP-3.
009400*
009500*    LINKAGE TO PAYMCALC -- SHARED MATH ROUTINES.
009600 01  CALC-FUNCTION-CODE             PIC X(2).
009700 01  CALC-AMOUNT-1                  PIC S9(13)V9(4) COMP-3.
009800 01  CALC-AMOUNT-2                  PIC S9(13)V9(4) COMP-3.
009900 01  CALC-RATE                      PIC S9(3)V9(4)  COMP-3.
010000 01  CALC-COUNT                     PIC S9(4)       COMP.
010100 01  CALC-RESULT                    PIC S9(13)V9(4) COMP-3.
010200 01  CALC-RETURN-CODE               PIC X(2).
010300 PROCEDURE DIVISION.
010400 0000-MAIN SECTION 00.
010500 0000-MAIN-PARA.
010600     PERFORM 0060-GET-RUN-DATE.
010700     PERFORM 0050-FIND-MAX-SEQUENCE.
010800     PERFORM 0010-INITIAL.
010900     PERFORM 1000-MAIN-LOOP
011000         UNTIL WS-CONTRACT-EOF.
011100     PERFORM 9010-FINAL.
011200     STOP RUN.
011300*
011400*    SYSTEM DATE VIA ACCEPT FROM DATE (2-DIGIT YEAR) -- SHOP
011500*    STANDARD SINCE THE Y2K PASS, WINDOWED 50/99 PIVOT: 00-49
011600*    IS 20XX, 50-99 IS 19XX.
011700 0060-GET-RUN-DATE SECTION 00.
011800 0060-GET-RUN-DATE-PARA.
011900     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
012000     IF WS-SD-YY < 50
012100         COMPUTE WS-RD-CCYY = 2000 + WS-SD-YY
012200     ELSE
012300         COMPUTE WS-RD-CCYY = 1900 + WS-SD-YY
012400     END-IF.
012500     MOVE WS-SD-MM TO WS-RD-MM.
012600     MOVE WS-SD-DD TO WS-RD-DD.
012700     MOVE WS-RD-CCYY TO WS-RUN-YEAR-X.
012800*
012900*    PRE-PASS -- SCAN CONTRACT-FILE-IN ONCE TO FIND THE HIGHEST
013000*    SEQUENCE ALREADY ASSIGNED THIS YEAR.  BUSINESS RULE 15.
013100 0050-FIND-MAX-SEQUENCE SECTION 00.
013200 0050-FIND-MAX-SEQUENCE-PARA.
013300     MOVE ZERO TO WS-MAX-SEQUENCE.
013400     OPEN INPUT CONTRACT-FILE-IN.
013500     PERFORM 0055-SCAN-ONE-CONTRACT
013600         UNTIL WS-CONTRACT-EOF.
013700     CLOSE CONTRACT-FILE-IN.
013800     MOVE 'N' TO WS-CONTRACT-EOF-STATUS.
013900     MOVE WS-MAX-SEQUENCE TO WS-NEXT-SEQUENCE.
014000*
014100 0055-SCAN-ONE-CONTRACT SECTION 00.
014200 0055-SCAN-ONE-CONTRACT-PARA.
014300     READ CONTRACT-FILE-IN
014400         AT END
014500             MOVE 'Y' TO WS-CONTRACT-EOF-STATUS
014600     END-READ.
014700     IF NOT WS-CONTRACT-EOF
014800         IF CTI-CONTRACT-NUMBER NOT = SPACES
014900             AND CTI-CNO-YEAR = WS-RUN-YEAR-X
015000             AND CTI-CNO-SEQ > WS-MAX-SEQUENCE
015100             MOVE CTI-CNO-SEQ TO WS-MAX-SEQUENCE
015200         END-IF
015300     END-IF.
015400*
015500 0010-INITIAL SECTION 90.
015600 0010-INITIAL-PARA.
015700     MOVE ZERO TO WS-CONTRACTS-READ WS-CONTRACTS-ORIGINATED.
015800     OPEN INPUT  CONTRACT-FILE-IN.
015900     OPEN OUTPUT CONTRACT-FILE-OUT.
016000     OPEN EXTEND INSTALLMENT-FILE-OUT.
016100     MOVE 1 TO WS-NEXT-INS-ID.
016200     PERFORM 0100-READ-CONTRACT.
016300*
016400 0100-READ-CONTRACT SECTION 00.
016500 0100-READ-CONTRACT-PARA.
016600     READ CONTRACT-FILE-IN
016700         AT END
016800             MOVE 'Y' TO WS-CONTRACT-EOF-STATUS
016900     END-READ.
017000*
017100 1000-MAIN-LOOP SECTION 00.
017200 1000-MAIN-LOOP-PARA.
017300     ADD 1 TO WS-CONTRACTS-READ.
017400     IF CTI-STAT-DRAFT
017500         ADD 1 TO WS-CONTRACTS-ORIGINATED
017600         PERFORM 2000-ORIGINATE-CONTRACT
017700     END-IF.
017800     MOVE CTI-RECORD TO CTO-RECORD.
017900     WRITE CTO-RECORD.
018000     PERFORM 0100-READ-CONTRACT.
018100*
018200*    BATCH FLOW 1 -- LOAN ORIGINATION.  COMPUTE INTEREST, TOTAL,
018300*    INSTALLMENT AMOUNT, END DATE AND CONTRACT NUMBER, THEN
018400*    BUILD THE SCHEDULE.  BUSINESS RULES 1, 2, 3, 15.
018500 2000-ORIGINATE-CONTRACT SECTION 00.
018600 2000-ORIGINATE-CONTRACT-PARA.
018700     ADD 1 TO WS-NEXT-SEQUENCE.
018800     STRING 'C' DELIMITED BY SIZE
018900            WS-RUN-YEAR-X DELIMITED BY SIZE
019000            INTO CTI-CONTRACT-NUMBER.
019100     MOVE WS-NEXT-SEQUENCE TO CTI-CNO-SEQ.
019200*
019300     MOVE 'SI' TO CALC-FUNCTION-CODE.
019400     MOVE CTI-PRINCIPAL-AMOUNT TO CALC-AMOUNT-1.
019500     MOVE CTI-INTEREST-RATE    TO CALC-RATE.
019600     MOVE CTI-INSTALLMENT-COUNT TO CALC-COUNT.
019700     CALL 'PAYMCALC' USING CALC-FUNCTION-CODE
019800                           CALC-AMOUNT-1 CALC-AMOUNT-2
019900                           CALC-RATE CALC-COUNT
020000                           CALC-RESULT CALC-RETURN-CODE.
020100     MOVE CALC-RESULT TO CTI-INTEREST-AMOUNT.
020200*
020300     COMPUTE CTI-TOTAL-AMOUNT =
020400         CTI-PRINCIPAL-AMOUNT + CTI-INTEREST-AMOUNT.
020500*
020600     MOVE 'IA' TO CALC-FUNCTION-CODE.
020700     MOVE CTI-TOTAL-AMOUNT TO CALC-AMOUNT-1.
020800     MOVE CTI-INSTALLMENT-COUNT TO CALC-COUNT.
020900     CALL 'PAYMCALC' USING CALC-FUNCTION-CODE
021000                           CALC-AMOUNT-1 CALC-AMOUNT-2
021100                           CALC-RATE CALC-COUNT
021200                           CALC-RESULT CALC-RETURN-CODE.
021300     MOVE CALC-RESULT TO CTI-INSTALLMENT-AMOUNT.
021400*
021500     IF CTI-PENALTY-RATE NOT > ZERO
021600         MOVE .5 TO CTI-PENALTY-RATE
021700     END-IF.
021800*
021900     MOVE CTI-SD-CCYY TO WS-RD-CCYY.
022000     MOVE CTI-SD-MM   TO WS-RD-MM.
022100     MOVE CTI-SD-DD   TO WS-RD-DD.
022200     MOVE CTI-INSTALLMENT-COUNT TO WS-INS-SUB.
022300     PERFORM 3100-ADD-MONTHS.
022400     MOVE WS-RUN-DATE-CCYYMMDD TO CTI-END-DATE.
022500*
022600     MOVE 'A' TO CTI-STATUS.
022700     PERFORM 3000-BUILD-SCHEDULE THRU 3000-BUILD-SCHEDULE-EXIT.
022800*
022900*    BUSINESS RULES 4, 5, 6 -- GENERATE ONE INSTALLMENT PER
023000*    SEQUENCE NUMBER 1 THRU CTI-INSTALLMENT-COUNT, EVEN SPLIT
023100*    OF PRINCIPAL AND INTEREST, AMOUNT = CTI-INSTALLMENT-AMOUNT
023200*    EXCEPT THE LAST ONE CARRIES THE ROUNDING REMAINDER SO THE
023300*    SCHEDULE FOOTS TO CTI-TOTAL-AMOUNT EXACTLY.
023400*    04/09/03  LAF  REWORKED AS A FALL-THROUGH RANGE, EXIT ON A
023500*    BAD PAYMCALC RETURN CODE -- NO SENSE BUILDING A SCHEDULE OFF
023600*    A PRINCIPAL/INTEREST SPLIT THE SUBROUTINE ITSELF REJECTED
023700*    (PR-04-088, SAME REVIEW AS PAYMPOST).
023800 3000-BUILD-SCHEDULE SECTION 00.
023900 3000-BUILD-SCHEDULE-PARA.
024000     MOVE 'PP' TO CALC-FUNCTION-CODE.
024100     MOVE CTI-PRINCIPAL-AMOUNT TO CALC-AMOUNT-1.
024200     MOVE CTI-INSTALLMENT-COUNT TO CALC-COUNT.
024300     CALL 'PAYMCALC' USING CALC-FUNCTION-CODE
024400                           CALC-AMOUNT-1 CALC-AMOUNT-2
024500                           CALC-RATE CALC-COUNT
024600                           CALC-RESULT CALC-RETURN-CODE.
024700     IF CALC-RETURN-CODE NOT = '00'
024800         DISPLAY 'PAYMORIG - PAYMCALC REJECTED PP FUNCTION, '
024900             'CONTRACT ' CTI-ID
025000         GO TO 3000-BUILD-SCHEDULE-EXIT
025100     END-IF.
025200     MOVE CALC-RESULT TO INS-PRINCIPAL-PORTION.
025300*
025400     MOVE 'IP' TO CALC-FUNCTION-CODE.
025500     MOVE CTI-INTEREST-AMOUNT TO CALC-AMOUNT-1.
025600     MOVE CTI-INSTALLMENT-COUNT TO CALC-COUNT.
025700     CALL 'PAYMCALC' USING CALC-FUNCTION-CODE
025800                           CALC-AMOUNT-1 CALC-AMOUNT-2
025900                           CALC-RATE CALC-COUNT
026000                           CALC-RESULT CALC-RETURN-CODE.
026100     IF CALC-RETURN-CODE NOT = '00'
026200         DISPLAY 'PAYMORIG - PAYMCALC REJECTED IP FUNCTION, '
026300             'CONTRACT ' CTI-ID
026400         GO TO 3000-BUILD-SCHEDULE-EXIT
026500     END-IF.
026600     MOVE CALC-RESULT TO INS-INTEREST-PORTION.
026700*
026800     COMPUTE WS-SCHEDULE-TOTAL =
026900         CTI-INSTALLMENT-AMOUNT * CTI-INSTALLMENT-COUNT.
027000     COMPUTE WS-ADJUSTMENT =
027100         CTI-TOTAL-AMOUNT - WS-SCHEDULE-TOTAL.
027200*
027300     PERFORM 3050-WRITE-ONE-INSTALLMENT
027400         VARYING WS-INS-SUB FROM 1 BY 1
027500         UNTIL WS-INS-SUB > CTI-INSTALLMENT-COUNT.
027600 3000-BUILD-SCHEDULE-EXIT.
027700     EXIT.
027800*
027900 3050-WRITE-ONE-INSTALLMENT SECTION 00.
028000 3050-WRITE-ONE-INSTALLMENT-PARA.
028100     MOVE WS-NEXT-INS-ID    TO INS-ID.
028200     ADD 1                  TO WS-NEXT-INS-ID.
028300     MOVE CTI-ID            TO INS-CONTRACT-ID.
028400     MOVE WS-INS-SUB        TO INS-NUMBER.
028500     MOVE CTI-INSTALLMENT-AMOUNT TO INS-AMOUNT.
028600     IF WS-INS-SUB = CTI-INSTALLMENT-COUNT
028700         ADD WS-ADJUSTMENT TO INS-AMOUNT
028800     END-IF.
028900     MOVE CTI-SD-CCYY TO WS-RD-CCYY.
029000     MOVE CTI-SD-MM   TO WS-RD-MM.
029100     MOVE CTI-SD-DD   TO WS-RD-DD.
029200     PERFORM 3100-ADD-MONTHS.
029300     MOVE WS-RUN-DATE-CCYYMMDD TO INS-DUE-DATE.
029400     MOVE ZERO              TO INS-PAID-AMOUNT.
029500     MOVE ZERO              TO INS-PENALTY-AMOUNT.
029600     MOVE ZERO              TO INS-PAYMENT-DATE.
029700     MOVE SPACES            TO INS-PAYMENT-METHOD.
029800     MOVE SPACES            TO INS-RECEIPT-NUMBER.
029900     MOVE 'P'               TO INS-STATUS.
030000     MOVE SPACES            TO INS-NOTES.
030100     WRITE INS-RECORD.
030200*
030300*    ADD WS-INS-SUB MONTHS TO THE CCYY/MM/DD SPLIT OUT AT
030400*    WS-RD-CCYY/MM/DD, RESULT BACK INTO WS-RUN-DATE-CCYYMMDD.
030500*    DAY-OF-MONTH IS CARRIED FORWARD UNCHANGED -- NO CALENDAR
030600*    OVERFLOW CHECK, PER THE PLAIN GREGORIAN MONTH-ADD RULE.
030700*    NO INTRINSIC FUNCTIONS USED, SHOP STANDARD.
030800 3100-ADD-MONTHS SECTION 00.
030900 3100-ADD-MONTHS-PARA.
031000     COMPUTE WS-TOTAL-MONTHS = (WS-RD-MM - 1) + WS-INS-SUB.
031100     DIVIDE WS-TOTAL-MONTHS BY 12
031200         GIVING WS-MONTH-QUOTIENT
031300         REMAINDER WS-MONTH-REMAINDER.
031400     COMPUTE WS-RD-CCYY = WS-RD-CCYY + WS-MONTH-QUOTIENT.
031500     COMPUTE WS-RD-MM = WS-MONTH-REMAINDER + 1.
031600*
031700 9005-TOTAL-COUNTERS SECTION 90.
031800 9005-TOTAL-COUNTERS-PARA.
031900     MOVE ZERO TO WS-COUNTERS-TOTAL.
032000     PERFORM 9006-ADD-ONE-COUNTER
032100         VARYING WS-COUNTERS-SUB FROM 1 BY 1
032200         UNTIL WS-COUNTERS-SUB > 2.
032300*
032400 9006-ADD-ONE-COUNTER SECTION 90.
032500 9006-ADD-ONE-COUNTER-PARA.
032600     ADD WS-COUNTERS-TBL (WS-COUNTERS-SUB) TO WS-COUNTERS-TOTAL.
032700*
032800 9010-FINAL SECTION 90.
032900 9010-FINAL-PARA.
033000     CLOSE CONTRACT-FILE-IN
033100           CONTRACT-FILE-OUT
033200           INSTALLMENT-FILE-OUT.
033300     PERFORM 9005-TOTAL-COUNTERS.
033400     DISPLAY 'PAYMORIG - LOAN ORIGINATION COMPLETE'.
033500     DISPLAY 'CONTRACTS READ/ORIGINATED, TOTAL: '
033600         WS-COUNTERS-TOTAL.
033700     DISPLAY 'CONTRACTS PROCESSED, LAST SEQUENCE USED: '
033800         WS-NEXT-SEQUENCE.
