000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYMLOAD.
000300 AUTHOR.        R T HALVORSEN.
000400 INSTALLATION.  MIDLANDS CONSUMER FINANCE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  01/19/88.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*                                                                *
001100*    88/01/19  RTH  INITIAL WRITE.  LOADS THE DAILY NEW-CUSTOMER *
001200*                   FEED (CUSTSRC) INTO THE CUSTOMER MASTER      *
001300*                   (CUSTMAST), EDITING THE NATIONAL CODE        *
001400*                   CHECKSUM AND REJECTING DUPLICATES.           *
001500*    89/07/03  RTH  ADDED MOBILE-NUMBER DUPLICATE CHECK (WAS     *
001600*                   NATIONAL CODE ONLY) PER BRANCH OPS REQUEST.  *
001700*    94/08/30  DMK  WIDENED REJECT REASON TEXT, SEE CUSTREJ      *
001800*                   LAYOUT BELOW -- AUDITORS WANTED MORE DETAIL  *
001900*                   THAN A BARE REASON CODE (PR-94-0231).        *
002000*    99/03/22  SJO  Y2K REVIEW -- NO 2-DIGIT YEARS IN THIS JOB,  *
002100*                   NO CHANGE REQUIRED.                          *
002200******************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT CUSTOMER-SOURCE     ASSIGN TO CUSTSRC
003000                                ORGANIZATION LINE SEQUENTIAL.
003100     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSTMAST
003200                                ORGANIZATION LINE SEQUENTIAL.
003300     SELECT CUSTOMER-REJECT     ASSIGN TO CUSTREJ
003400                                ORGANIZATION LINE SEQUENTIAL.
003500 DATA DIVISION.
003600 FILE SECTION.
003700 FD  CUSTOMER-SOURCE.
003800 COPY "Custrec.cpy".
003900 FD  CUSTOMER-MASTER-OUT.
004000 01  CUST-OUT-RECORD               PIC X(200).
004100 01  CUST-OUT-RECORD-R REDEFINES CUST-OUT-RECORD.
004200     05  CUST-OUT-ID                PIC 9(9).
004300     05  CUST-OUT-NAME              PIC X(100).
004400     05  CUST-OUT-NATIONAL-CODE     PIC 9(10).
004500     05  CUST-OUT-MOBILE            PIC X(11).
004600     05  CUST-OUT-STATUS            PIC X(1).
004700     05  FILLER                     PIC X(69).
004800 FD  CUSTOMER-REJECT.
004900 01  CUST-REJECT-RECORD.
005000     05  REJ-CUST-ID                PIC 9(9).
005100     05  FILLER                     PIC X(1).
005200     05  REJ-NATIONAL-CODE          PIC 9(10).
005300     05  FILLER                     PIC X(1).
005400     05  REJ-REASON                 PIC X(60).
005500     05  FILLER                     PIC X(119).
005600 01  CUST-REJECT-RECORD-R REDEFINES CUST-REJECT-RECORD
005700                                    PIC X(200).
005800 WORKING-STORAGE SECTION.
005900 01  WS-SOURCE-EOF-STATUS           PIC X       VALUE 'N'.
006000     88  WS-SOURCE-EOF              VALUE 'Y'.
006100 01  WS-RECORD-VALID-SWITCH         PIC X       VALUE 'Y'.
006200     88  WS-RECORD-VALID            VALUE 'Y'.
006300 01  WS-REJECT-REASON               PIC X(60)   VALUE SPACES.
006400*
006500*    CONTROL TOTALS, DISPLAYED AT END OF RUN.
006600 01  WS-COUNTERS.
006700     05  WS-RECORDS-READ            PIC 9(7)    COMP.
006800     05  WS-RECORDS-LOADED          PIC 9(7)    COMP.
006900     05  WS-RECORDS-REJECTED        PIC 9(7)    COMP.
007000*    OPERATIONS WANTED ONE GRAND TOTAL ON THE RUN LOG INSTEAD
007100*    OF EYEBALLING THREE LINES (PR-03-117) -- REDEFINED THE
007200*    COUNTERS AS A TABLE SO THE TOTAL CAN BE ADDED UP IN A LOOP.
007300 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
007400     05  WS-COUNTERS-TBL            PIC 9(7)    COMP
007500                                    OCCURS 3 TIMES.
007600 01  WS-COUNTERS-SUB                PIC S9(4)   COMP.
007700 01  WS-COUNTERS-TOTAL              PIC 9(9)    COMP.
007800*
007900*    CHECKSUM WORK AREA -- BUSINESS RULE 17.
008000 01  WS-CHECKSUM-WORK.
008100     05  WS-CS-SUBSCRIPT            PIC S9(2)   COMP.
008200     05  WS-CS-WEIGHT               PIC S9(2)   COMP.
008300     05  WS-CS-SUM                  PIC S9(4)   COMP.
008400     05  WS-CS-REMAINDER            PIC S9(4)   COMP.
008500     05  WS-CS-QUOTIENT             PIC S9(4)   COMP.
008600     05  WS-CS-CHECK-DIGIT          PIC 9(1).
008700*
008800*    IN-MEMORY TABLE OF NATIONAL CODES / MOBILES ALREADY LOADED
008900*    THIS RUN -- SUBSTITUTES FOR A KEYED DUPLICATE LOOKUP SINCE
009000*    CUSTMAST HAS NO NATIVE INDEX (LINE SEQUENTIAL).
009100 01  WS-LOADED-TABLE.
009200     05  WS-LOADED-ENTRY OCCURS 1 TO 50000 TIMES
009300                 DEPENDING ON WS-LOADED-COUNT
009400                 INDEXED BY WS-LOADED-IX.
009500         10  WS-LOADED-NATIONAL-CODE PIC 9(10).
009600         10  WS-LOADED-MOBILE        PIC X(11).
009700 01  WS-LOADED-COUNT                PIC 9(5)    COMP VALUE ZERO.
009800 01  WS-DUPLICATE-FOUND-SWITCH      PIC X       VALUE 'N'.
009900     88  WS-DUPLICATE-FOUND         VALUE 'Y'.
010000 PROCEDURE DIVISION.
010100 0000-MAIN SECTION 00.
010200 0000-MAIN-PARA.
010300     PERFORM 0010-INITIAL.
010400     PERFORM 1000-MAIN-LOOP
010500         UNTIL WS-SOURCE-EOF.
010600     PERFORM 9010-FINAL.
010700     STOP RUN.
010800*
010900 0010-INITIAL SECTION 90.
011000 0010-INITIAL-PARA.
011100     OPEN INPUT  CUSTOMER-SOURCE
011200          OUTPUT CUSTOMER-MASTER-OUT
011300                 CUSTOMER-REJECT.
011400     MOVE ZERO TO WS-RECORDS-READ
011500                  WS-RECORDS-LOADED
011600                  WS-RECORDS-REJECTED.
011700     PERFORM 0100-READ-SOURCE.
011800*
011900 0100-READ-SOURCE SECTION 00.
012000 0100-READ-SOURCE-PARA.
012100     READ CUSTOMER-SOURCE
012200         AT END
012300             MOVE 'Y' TO WS-SOURCE-EOF-STATUS
012400     END-READ.
012500     IF NOT WS-SOURCE-EOF
012600         ADD 1 TO WS-RECORDS-READ
012700     END-IF.
012800*
012900 1000-MAIN-LOOP SECTION 00.
013000 1000-MAIN-LOOP-PARA.
013100     MOVE 'Y' TO WS-RECORD-VALID-SWITCH.
013200     MOVE SPACES TO WS-REJECT-REASON.
013300     PERFORM 2000-EDIT-CUSTOMER.
013400     IF WS-RECORD-VALID
013500         MOVE CUST-RECORD TO CUST-OUT-RECORD
013600         WRITE CUST-OUT-RECORD
013700         ADD 1 TO WS-RECORDS-LOADED
013800         PERFORM 2600-ADD-TO-LOADED-TABLE
013900     ELSE
014000         MOVE CUST-ID TO REJ-CUST-ID
014100         MOVE CUST-NATIONAL-CODE TO REJ-NATIONAL-CODE
014200         MOVE WS-REJECT-REASON TO REJ-REASON
014300         WRITE CUST-REJECT-RECORD
014400         ADD 1 TO WS-RECORDS-REJECTED
014500     END-IF.
014600     PERFORM 0100-READ-SOURCE.
014700*
014800*    EDIT A SINGLE CUSTOMER RECORD -- CHECKSUM FIRST, THEN THE
014900*    DUPLICATE CHECK (SPEC TREATS BOTH AS LOAD-TIME VALIDATIONS,
015000*    NOT DATABASE CONSTRAINTS -- THERE IS NO DATABASE HERE).
015100 2000-EDIT-CUSTOMER SECTION 00.
015200 2000-EDIT-CUSTOMER-PARA.
015300     PERFORM 2400-EDIT-NATIONAL-CODE.
015400     IF WS-RECORD-VALID
015500         PERFORM 2500-CHECK-DUPLICATE
015600         IF WS-DUPLICATE-FOUND
015700             MOVE 'N' TO WS-RECORD-VALID-SWITCH
015800             MOVE 'DUPLICATE NATIONAL CODE OR MOBILE NUMBER'
015900                 TO WS-REJECT-REASON
016000         END-IF
016100     END-IF.
016200*
016300*    BUSINESS RULE 17 -- IRANIAN NATIONAL-CODE CHECKSUM.
016400*    SUM = DIGIT(I) * (10 - I) FOR I = 0..8 (WEIGHTS 10..2),
016500*    REMAINDER = SUM MOD 11.  VALID WHEN REMAINDER < 2 AND
016600*    CHECKDIGIT = REMAINDER, OR REMAINDER >= 2 AND CHECKDIGIT
016700*    = 11 - REMAINDER.  CUST-NC-DIGIT (1) IS THE FIRST DIGIT,
016800*    CUST-NC-DIGIT (10) IS THE CHECK DIGIT -- SEE CUSTREC.CPY.
016900 2400-EDIT-NATIONAL-CODE SECTION 00.
017000 2400-EDIT-NATIONAL-CODE-PARA.
017100     MOVE ZERO TO WS-CS-SUM.
017200     PERFORM 2450-ACCUMULATE-CHECK-DIGIT
017300         VARYING WS-CS-SUBSCRIPT FROM 1 BY 1
017400         UNTIL WS-CS-SUBSCRIPT > 9.
017500     DIVIDE WS-CS-SUM BY 11 GIVING WS-CS-QUOTIENT
017600         REMAINDER WS-CS-REMAINDER.
017700     MOVE CUST-NC-DIGIT (10) TO WS-CS-CHECK-DIGIT.
017800     MOVE 'Y' TO WS-RECORD-VALID-SWITCH.
017900     IF WS-CS-REMAINDER < 2
018000         IF WS-CS-CHECK-DIGIT NOT = WS-CS-REMAINDER
018100             MOVE 'N' TO WS-RECORD-VALID-SWITCH
018200             MOVE 'NATIONAL CODE CHECKSUM FAILED'
018300                 TO WS-REJECT-REASON
018400         END-IF
018500     ELSE
018600         COMPUTE WS-CS-QUOTIENT = 11 - WS-CS-REMAINDER
018700         IF WS-CS-CHECK-DIGIT NOT = WS-CS-QUOTIENT
018800             MOVE 'N' TO WS-RECORD-VALID-SWITCH
018900             MOVE 'NATIONAL CODE CHECKSUM FAILED'
019000                 TO WS-REJECT-REASON
019100         END-IF
019200     END-IF.
019300*
019400 2450-ACCUMULATE-CHECK-DIGIT SECTION 00.
019500 2450-ACCUMULATE-CHECK-DIGIT-PARA.
019600     COMPUTE WS-CS-WEIGHT = 11 - WS-CS-SUBSCRIPT.
019700     COMPUTE WS-CS-SUM = WS-CS-SUM +
019800         (CUST-NC-DIGIT (WS-CS-SUBSCRIPT) * WS-CS-WEIGHT).
019900*
020000 2500-CHECK-DUPLICATE SECTION 00.
020100 2500-CHECK-DUPLICATE-PARA.
020200     MOVE 'N' TO WS-DUPLICATE-FOUND-SWITCH.
020300     IF WS-LOADED-COUNT > ZERO
020400         SET WS-LOADED-IX TO 1
020500         SEARCH WS-LOADED-ENTRY
020600             AT END
020700                 CONTINUE
020800             WHEN WS-LOADED-NATIONAL-CODE (WS-LOADED-IX) =
020900                  CUST-NATIONAL-CODE
021000                 MOVE 'Y' TO WS-DUPLICATE-FOUND-SWITCH
021100             WHEN WS-LOADED-MOBILE (WS-LOADED-IX) = CUST-MOBILE
021200                 MOVE 'Y' TO WS-DUPLICATE-FOUND-SWITCH
021300         END-SEARCH
021400     END-IF.
021500*
021600 2600-ADD-TO-LOADED-TABLE SECTION 00.
021700 2600-ADD-TO-LOADED-TABLE-PARA.
021800     IF WS-LOADED-COUNT < 50000
021900         ADD 1 TO WS-LOADED-COUNT
022000         MOVE CUST-NATIONAL-CODE
022100             TO WS-LOADED-NATIONAL-CODE (WS-LOADED-COUNT)
022200         MOVE CUST-MOBILE
022300             TO WS-LOADED-MOBILE (WS-LOADED-COUNT)
022400     END-IF.
022500*
022600 9005-TOTAL-COUNTERS SECTION 90.
022700 9005-TOTAL-COUNTERS-PARA.
022800     MOVE ZERO TO WS-COUNTERS-TOTAL.
022900     PERFORM 9006-ADD-ONE-COUNTER
023000         VARYING WS-COUNTERS-SUB FROM 1 BY 1
023100         UNTIL WS-COUNTERS-SUB > 3.
023200*
023300 9006-ADD-ONE-COUNTER SECTION 90.
023400 9006-ADD-ONE-COUNTER-PARA.
023500     ADD WS-COUNTERS-TBL (WS-COUNTERS-SUB) TO WS-COUNTERS-TOTAL.
023600*
023700 9010-FINAL SECTION 90.
023800 9010-FINAL-PARA.
023900     CLOSE CUSTOMER-SOURCE
024000           CUSTOMER-MASTER-OUT
024100           CUSTOMER-REJECT.
024200     PERFORM 9005-TOTAL-COUNTERS.
024300     DISPLAY 'PAYMLOAD - CUSTOMER LOAD COMPLETE'.
024400     DISPLAY 'RECORDS READ     : ' WS-RECORDS-READ.
024500     DISPLAY 'RECORDS LOADED   : ' WS-RECORDS-LOADED.
024600     DISPLAY 'RECORDS REJECTED : ' WS-RECORDS-REJECTED.
024700     DISPLAY 'RECORDS TOTAL    : ' WS-COUNTERS-TOTAL.
