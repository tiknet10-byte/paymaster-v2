000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYMOVRD.
000300 AUTHOR.        L A FENWICK.
000400 INSTALLATION.  MIDLANDS CONSUMER FINANCE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  04/29/91.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*                                                                *
001100*    91/04/29  LAF  INITIAL WRITE.  SIMPLE SEQUENTIAL SWEEP OF   *
001200*                   THE INSTALLMENT MASTER -- ANY PENDING ROW    *
001300*                   PAST ITS DUE DATE IS FLAGGED OVERDUE.  RUNS  *
001400*                   AHEAD OF PAYMSTAT SO THE CONTRACT ROLL-UP    *
001500*                   SEES CURRENT INSTALLMENT STATUS.             *
001600*    97/01/22  LAF  RUN DATE NOW TAKEN FROM THE SYSTEM CLOCK     *
001700*                   (ACCEPT FROM DATE), SAME CHANGE AS PAYMSTAT  *
001800*                   THE SAME NIGHT (PR-96-488).                  *
001900*    99/03/22  SJO  Y2K -- WINDOWED THE 2-DIGIT ACCEPT YEAR THE  *
002000*                   SAME 50/99 WAY AS THE OTHER JOBS.  RE-TESTED.*
002100******************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800     SELECT INSTALLMENT-FILE-IN  ASSIGN TO INSTIN3
002900                                 ORGANIZATION LINE SEQUENTIAL.
003000     SELECT INSTALLMENT-FILE-OUT ASSIGN TO INSTOUT3
003100                                 ORGANIZATION LINE SEQUENTIAL.
003200 DATA DIVISION.
003300 FILE SECTION.
003400 FD  INSTALLMENT-FILE-IN.
003500 COPY "Instrec.cpy" REPLACING ==INS-== BY ==INI-==.
003600 FD  INSTALLMENT-FILE-OUT.
003700 COPY "Instrec.cpy" REPLACING ==INS-== BY ==INO-==.
003800 WORKING-STORAGE SECTION.
003900 01  WS-INSTALLMENT-EOF-STATUS       PIC X       VALUE 'N'.
004000     88  WS-INSTALLMENT-EOF          VALUE 'Y'.
004100*
004200 01  WS-SYSTEM-DATE-YYMMDD           PIC 9(6).
004300 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE-YYMMDD.
004400     05  WS-SD-YY                    PIC 9(2).
004500     05  WS-SD-MM                    PIC 9(2).
004600     05  WS-SD-DD                    PIC 9(2).
004700 01  WS-RUN-DATE-CCYYMMDD            PIC 9(8).
004800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
004900     05  WS-RD-CCYY                  PIC 9(4).
005000     05  WS-RD-MM                    PIC 9(2).
005100     05  WS-RD-DD                    PIC 9(2).
005200*
005300 01  WS-COUNTERS.
005400     05  WS-RECORDS-READ             PIC 9(7)    COMP.
005500     05  WS-RECORDS-UPDATED          PIC 9(7)    COMP.
005600*    SAME GRAND-TOTAL REQUEST AS PAYMLOAD/PAYMSTAT (PR-03-117).
005700 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
005800     05  WS-COUNTERS-TBL             PIC 9(7)    COMP
005900                                     OCCURS 2 TIMES.
006000 01  WS-COUNTERS-SUB                 PIC S9(4)   COMP.
006100 01  WS-COUNTERS-TOTAL               PIC 9(9)    COMP.
006200 PROCEDURE DIVISION.
006300 0000-MAIN SECTION 00.
006400 0000-MAIN-PARA.
006500     PERFORM 0060-GET-RUN-DATE.
006600     PERFORM 0010-INITIAL.
006700     PERFORM 1000-MAIN-LOOP
006800         UNTIL WS-INSTALLMENT-EOF.
006900     PERFORM 9010-FINAL.
007000     STOP RUN.
007100*
007200 0060-GET-RUN-DATE SECTION 00.
007300 0060-GET-RUN-DATE-PARA.
007400     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
007500     IF WS-SD-YY < 50
007600         COMPUTE WS-RD-CCYY = 2000 + WS-SD-YY
007700     ELSE
007800         COMPUTE WS-RD-CCYY = 1900 + WS-SD-YY
007900     END-IF.
008000     MOVE WS-SD-MM TO WS-RD-MM.
008100     MOVE WS-SD-DD TO WS-RD-DD.
008200*
008300 0010-INITIAL SECTION 00.
008400 0010-INITIAL-PARA.
008500     MOVE ZERO TO WS-RECORDS-READ WS-RECORDS-UPDATED.
008600     OPEN INPUT  INSTALLMENT-FILE-IN.
008700     OPEN OUTPUT INSTALLMENT-FILE-OUT.
008800     PERFORM 0100-READ-INSTALLMENT.
008900*
009000 0100-READ-INSTALLMENT SECTION 00.
009100 0100-READ-INSTALLMENT-PARA.
009200     READ INSTALLMENT-FILE-IN
009300         AT END
009400             MOVE 'Y' TO WS-INSTALLMENT-EOF-STATUS
009500     END-READ.
009600     IF NOT WS-INSTALLMENT-EOF
009700         ADD 1 TO WS-RECORDS-READ
009800     END-IF.
009900*
010000*    BATCH FLOW 4 -- ANY PENDING INSTALLMENT PAST ITS DUE DATE
010100*    IS FLAGGED OVERDUE.  THE UPDATED-ROW COUNT IS THE BATCH
010200*    CONTROL TOTAL HANDED TO OPERATIONS AT END OF RUN.
010300 1000-MAIN-LOOP SECTION 00.
010400 1000-MAIN-LOOP-PARA.
010500     IF INI-STAT-PENDING
010600             AND INI-DUE-DATE < WS-RUN-DATE-CCYYMMDD
010700         MOVE 'O' TO INI-STATUS
010800         ADD 1 TO WS-RECORDS-UPDATED
010900     END-IF.
011000     MOVE INI-RECORD TO INO-RECORD.
011100     WRITE INO-RECORD.
011200     PERFORM 0100-READ-INSTALLMENT.
011300*
011400 9005-TOTAL-COUNTERS SECTION 90.
011500 9005-TOTAL-COUNTERS-PARA.
011600     MOVE ZERO TO WS-COUNTERS-TOTAL.
011700     PERFORM 9006-ADD-ONE-COUNTER
011800         VARYING WS-COUNTERS-SUB FROM 1 BY 1
011900         UNTIL WS-COUNTERS-SUB > 2.
012000*
012100 9006-ADD-ONE-COUNTER SECTION 90.
012200 9006-ADD-ONE-COUNTER-PARA.
012300     ADD WS-COUNTERS-TBL (WS-COUNTERS-SUB) TO WS-COUNTERS-TOTAL.
012400*
012500 9010-FINAL SECTION 90.
012600 9010-FINAL-PARA.
012700     CLOSE INSTALLMENT-FILE-IN
012800           INSTALLMENT-FILE-OUT.
012900     PERFORM 9005-TOTAL-COUNTERS.
013000     DISPLAY 'PAYMOVRD - OVERDUE INSTALLMENT SWEEP COMPLETE'.
013100     DISPLAY 'RECORDS READ:    ' WS-RECORDS-READ.
013200     DISPLAY 'RECORDS UPDATED: ' WS-RECORDS-UPDATED.
013300     DISPLAY 'RECORDS TOTAL:   ' WS-COUNTERS-TOTAL.
