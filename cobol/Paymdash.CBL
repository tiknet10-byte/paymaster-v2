000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYMDASH.
000300 AUTHOR.        R T HALVORSEN.
000400 INSTALLATION.  MIDLANDS CONSUMER FINANCE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  02/11/92.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*                                                                *
001100*    92/02/11  RTH  INITIAL WRITE.  PORTFOLIO SUMMARY REQUESTED  *
001200*                   BY THE COLLECTIONS DEPT -- ONE PASS EACH     *
001300*                   OVER THE CUSTOMER, CONTRACT AND INSTALLMENT  *
001400*                   MASTERS, CONTROL TOTALS ONLY, NO DETAIL      *
001500*                   LINES.                                      *
001600*    94/11/03  DMK  ADDED COLLECTION PERCENTAGE LINE -- CALLS    *
001700*                   PAYMCALC 'PG' SO THE FORMULA MATCHES THE     *
001800*                   PROGRESS-PERCENTAGE ONE USED ELSEWHERE.      *
001900*    99/03/22  SJO  Y2K -- RUN DATE ON THE REPORT HEADER WAS     *
002000*                   PRINTING A 2-DIGIT YEAR, WINDOWED IT THE     *
002100*                   SAME 50/99 WAY AS THE OTHER NIGHTLY JOBS.    *
002200******************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT CUSTOMER-FILE-IN     ASSIGN TO CUSTIN2
003000                                 ORGANIZATION LINE SEQUENTIAL.
003100     SELECT CONTRACT-FILE-IN     ASSIGN TO CONTIN4
003200                                 ORGANIZATION LINE SEQUENTIAL.
003300     SELECT INSTALLMENT-FILE-IN  ASSIGN TO INSTIN4
003400                                 ORGANIZATION LINE SEQUENTIAL.
003500     SELECT DASHBOARD-REPORT     ASSIGN TO DASHRPT
003600                                 ORGANIZATION LINE SEQUENTIAL.
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  CUSTOMER-FILE-IN.
004000 COPY "Custrec.cpy".
004100 FD  CONTRACT-FILE-IN.
004200 COPY "Contrec.cpy".
004300 FD  INSTALLMENT-FILE-IN.
004400 COPY "Instrec.cpy".
004500 FD  DASHBOARD-REPORT.
004600 01  DS-PRINT-LINE                   PIC X(132).
004700 WORKING-STORAGE SECTION.
004800 01  WS-CUSTOMER-EOF-STATUS          PIC X       VALUE 'N'.
004900     88  WS-CUSTOMER-EOF             VALUE 'Y'.
005000 01  WS-CONTRACT-EOF-STATUS          PIC X       VALUE 'N'.
005100     88  WS-CONTRACT-EOF             VALUE 'Y'.
005200 01  WS-INSTALLMENT-EOF-STATUS       PIC X       VALUE 'N'.
005300     88  WS-INSTALLMENT-EOF          VALUE 'Y'.
005400*
005500 01  WS-SYSTEM-DATE-YYMMDD           PIC 9(6).
005600 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE-YYMMDD.
005700     05  WS-SD-YY                    PIC 9(2).
005800     05  WS-SD-MM                    PIC 9(2).
005900     05  WS-SD-DD                    PIC 9(2).
006000 01  WS-RUN-DATE-CCYYMMDD            PIC 9(8).
006100 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
006200     05  WS-RD-CCYY                  PIC 9(4).
006300     05  WS-RD-MM                    PIC 9(2).
006400     05  WS-RD-DD                    PIC 9(2).
006500 01  WS-RUN-DATE-EDIT                PIC 9999/99/99.
006600*
006700*    PORTFOLIO CONTROL TOTALS -- COPYBOOK SHARED WITH NO OTHER
006800*    JOB, SEE DASHREC.CPY.
006900 COPY "Dashrec.cpy".
007000*
007100 01  CALC-FUNCTION-CODE              PIC X(2).
007200 01  CALC-AMOUNT-1                   PIC S9(13)V9(4) COMP-3.
007300 01  CALC-AMOUNT-2                   PIC S9(13)V9(4) COMP-3.
007400 01  CALC-RATE                       PIC S9(3)V9(4)  COMP-3.
007500 01  CALC-COUNT                      PIC S9(4)       COMP.
007600 01  CALC-RESULT                     PIC S9(13)V9(4) COMP-3.
007700 01  CALC-RETURN-CODE                PIC X(2).
007800*
007900 01  WS-HEADING-LINE-1.
008000     05  FILLER                      PIC X(40) VALUE SPACES.
008100     05  FILLER                      PIC X(40)
008200         VALUE 'MIDLANDS CONSUMER FINANCE CO.'.
008300     05  FILLER                      PIC X(52) VALUE SPACES.
008400 01  WS-HEADING-LINE-2.
008500     05  FILLER                      PIC X(38) VALUE SPACES.
008600     05  FILLER                      PIC X(40)
008700         VALUE 'LOAN PORTFOLIO DASHBOARD -- RUN DATE '.
008800     05  WS-HDG-RUN-DATE             PIC X(10).
008900     05  FILLER                      PIC X(44) VALUE SPACES.
009000 01  WS-DETAIL-LINE.
009100     05  WS-DET-LABEL                PIC X(30).
009200     05  FILLER                      PIC X(4)  VALUE SPACES.
009300     05  WS-DET-VALUE                PIC Z(8)9.
009400     05  WS-DET-PCT-MARK             PIC X(2)  VALUE SPACES.
009500     05  FILLER                      PIC X(86) VALUE SPACES.
009600 PROCEDURE DIVISION.
009700 0000-MAIN SECTION 00.
009800 0000-MAIN-PARA.
009900     PERFORM 0060-GET-RUN-DATE.
010000     PERFORM 0010-INITIAL.
010100     PERFORM 0100-SCAN-CUSTOMERS.
010200     PERFORM 0200-SCAN-CONTRACTS.
010300     PERFORM 0300-SCAN-INSTALLMENTS.
010400     PERFORM 0400-CALC-COLLECTION-PCT.
010500     PERFORM 5000-PRINT-REPORT.
010600     PERFORM 9010-FINAL.
010700     STOP RUN.
010800*
010900 0060-GET-RUN-DATE SECTION 00.
011000 0060-GET-RUN-DATE-PARA.
011100     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
011200     IF WS-SD-YY < 50
011300         COMPUTE WS-RD-CCYY = 2000 + WS-SD-YY
011400     ELSE
011500         COMPUTE WS-RD-CCYY = 1900 + WS-SD-YY
011600     END-IF.
011700     MOVE WS-SD-MM TO WS-RD-MM.
011800     MOVE WS-SD-DD TO WS-RD-DD.
011900     MOVE WS-RUN-DATE-CCYYMMDD TO WS-RUN-DATE-EDIT.
012000     MOVE WS-RUN-DATE-EDIT TO WS-HDG-RUN-DATE.
012100*
012200 0010-INITIAL SECTION 00.
012300 0010-INITIAL-PARA.
012400     MOVE ZERO TO DS-TOTAL-CUSTOMERS DS-ACTIVE-CUSTOMERS
012500                  DS-TOTAL-CONTRACTS DS-ACTIVE-CONTRACTS
012600                  DS-OVERDUE-INSTALLMENTS DS-TOTAL-RECEIVABLE
012700                  DS-TOTAL-RECEIVED DS-TOTAL-OVERDUE
012800                  DS-TOTAL-PENALTY DS-COLLECTION-PCT.
012900     OPEN OUTPUT DASHBOARD-REPORT.
013000*
013100 0100-SCAN-CUSTOMERS SECTION 00.
013200 0100-SCAN-CUSTOMERS-PARA.
013300     OPEN INPUT CUSTOMER-FILE-IN.
013400     PERFORM 0150-SCAN-ONE-CUSTOMER
013500         UNTIL WS-CUSTOMER-EOF.
013600     CLOSE CUSTOMER-FILE-IN.
013700*
013800 0150-SCAN-ONE-CUSTOMER SECTION 00.
013900 0150-SCAN-ONE-CUSTOMER-PARA.
014000     READ CUSTOMER-FILE-IN
014100         AT END
014200             MOVE 'Y' TO WS-CUSTOMER-EOF-STATUS
014300     END-READ.
014400     IF NOT WS-CUSTOMER-EOF
014500         ADD 1 TO DS-TOTAL-CUSTOMERS
014600         IF CUST-STAT-ACTIVE
014700             ADD 1 TO DS-ACTIVE-CUSTOMERS
014800         END-IF
014900     END-IF.
015000*
015100 0200-SCAN-CONTRACTS SECTION 00.
015200 0200-SCAN-CONTRACTS-PARA.
015300     OPEN INPUT CONTRACT-FILE-IN.
015400     PERFORM 0250-SCAN-ONE-CONTRACT
015500         UNTIL WS-CONTRACT-EOF.
015600     CLOSE CONTRACT-FILE-IN.
015700*
015800 0250-SCAN-ONE-CONTRACT SECTION 00.
015900 0250-SCAN-ONE-CONTRACT-PARA.
016000     READ CONTRACT-FILE-IN
016100         AT END
016200             MOVE 'Y' TO WS-CONTRACT-EOF-STATUS
016300     END-READ.
016400     IF NOT WS-CONTRACT-EOF
016500         ADD 1 TO DS-TOTAL-CONTRACTS
016600         IF CTR-STAT-ACTIVE
016700             ADD 1 TO DS-ACTIVE-CONTRACTS
016800             ADD CTR-TOTAL-AMOUNT TO DS-TOTAL-RECEIVABLE
016900         END-IF
017000     END-IF.
017100*
017200 0300-SCAN-INSTALLMENTS SECTION 00.
017300 0300-SCAN-INSTALLMENTS-PARA.
017400     OPEN INPUT INSTALLMENT-FILE-IN.
017500     PERFORM 0350-SCAN-ONE-INSTALLMENT
017600         UNTIL WS-INSTALLMENT-EOF.
017700     CLOSE INSTALLMENT-FILE-IN.
017800*
017900 0350-SCAN-ONE-INSTALLMENT SECTION 00.
018000 0350-SCAN-ONE-INSTALLMENT-PARA.
018100     READ INSTALLMENT-FILE-IN
018200         AT END
018300             MOVE 'Y' TO WS-INSTALLMENT-EOF-STATUS
018400     END-READ.
018500     IF NOT WS-INSTALLMENT-EOF
018600         ADD INS-PAID-AMOUNT TO DS-TOTAL-RECEIVED
018700         ADD INS-PENALTY-AMOUNT TO DS-TOTAL-PENALTY
018800         IF INS-STATUS = 'O'
018900             OR (INS-STATUS = 'P'
019000                 AND INS-DUE-DATE < WS-RUN-DATE-CCYYMMDD)
019100             ADD 1 TO DS-OVERDUE-INSTALLMENTS
019200             COMPUTE DS-TOTAL-OVERDUE =
019300                 DS-TOTAL-OVERDUE
019400                 + INS-AMOUNT - INS-PAID-AMOUNT
019500         END-IF
019600     END-IF.
019700*
019800*    BUSINESS RULE 14 -- COLLECTION PERCENTAGE, VIA PAYMCALC 'PG'
019900*    SO THE ROUNDING AND 100-CLAMP MATCH THE PROGRESS-PERCENTAGE
020000*    FORMULA USED THROUGHOUT THE SYSTEM.
020100 0400-CALC-COLLECTION-PCT SECTION 00.
020200 0400-CALC-COLLECTION-PCT-PARA.
020300     MOVE 'PG' TO CALC-FUNCTION-CODE.
020400     MOVE DS-TOTAL-RECEIVED   TO CALC-AMOUNT-1.
020500     MOVE DS-TOTAL-RECEIVABLE TO CALC-AMOUNT-2.
020600     CALL 'PAYMCALC' USING CALC-FUNCTION-CODE
020700                           CALC-AMOUNT-1 CALC-AMOUNT-2
020800                           CALC-RATE CALC-COUNT
020900                           CALC-RESULT CALC-RETURN-CODE.
021000     MOVE CALC-RESULT TO DS-COLLECTION-PCT.
021100*
021200 5000-PRINT-REPORT SECTION 00.
021300 5000-PRINT-REPORT-PARA.
021400     WRITE DS-PRINT-LINE FROM WS-HEADING-LINE-1
021500         AFTER ADVANCING PAGE.
021600     WRITE DS-PRINT-LINE FROM WS-HEADING-LINE-2
021700         AFTER ADVANCING 2 LINES.
021800     MOVE SPACES TO DS-PRINT-LINE.
021900     WRITE DS-PRINT-LINE AFTER ADVANCING 1 LINE.
022000*
022100     MOVE 'TOTAL CUSTOMERS .............' TO WS-DET-LABEL.
022200     MOVE DS-TOTAL-CUSTOMERS TO WS-DET-VALUE.
022300     MOVE SPACES TO WS-DET-PCT-MARK.
022400     WRITE DS-PRINT-LINE FROM WS-DETAIL-LINE
022500         AFTER ADVANCING 1 LINE.
022600*
022700     MOVE 'ACTIVE CUSTOMERS .............' TO WS-DET-LABEL.
022800     MOVE DS-ACTIVE-CUSTOMERS TO WS-DET-VALUE.
022900     WRITE DS-PRINT-LINE FROM WS-DETAIL-LINE
023000         AFTER ADVANCING 1 LINE.
023100*
023200     MOVE 'TOTAL CONTRACTS .............' TO WS-DET-LABEL.
023300     MOVE DS-TOTAL-CONTRACTS TO WS-DET-VALUE.
023400     WRITE DS-PRINT-LINE FROM WS-DETAIL-LINE
023500         AFTER ADVANCING 1 LINE.
023600*
023700     MOVE 'ACTIVE CONTRACTS .............' TO WS-DET-LABEL.
023800     MOVE DS-ACTIVE-CONTRACTS TO WS-DET-VALUE.
023900     WRITE DS-PRINT-LINE FROM WS-DETAIL-LINE
024000         AFTER ADVANCING 1 LINE.
024100*
024200     MOVE 'OVERDUE INSTALLMENTS .........' TO WS-DET-LABEL.
024300     MOVE DS-OVERDUE-INSTALLMENTS TO WS-DET-VALUE.
024400     WRITE DS-PRINT-LINE FROM WS-DETAIL-LINE
024500         AFTER ADVANCING 1 LINE.
024600*
024700     MOVE 'TOTAL RECEIVABLE (RIALS) .....' TO WS-DET-LABEL.
024800     MOVE DS-TOTAL-RECEIVABLE TO WS-DET-VALUE.
024900     WRITE DS-PRINT-LINE FROM WS-DETAIL-LINE
025000         AFTER ADVANCING 1 LINE.
025100*
025200     MOVE 'TOTAL RECEIVED (RIALS) .......' TO WS-DET-LABEL.
025300     MOVE DS-TOTAL-RECEIVED TO WS-DET-VALUE.
025400     WRITE DS-PRINT-LINE FROM WS-DETAIL-LINE
025500         AFTER ADVANCING 1 LINE.
025600*
025700     MOVE 'TOTAL OVERDUE (RIALS) ........' TO WS-DET-LABEL.
025800     MOVE DS-TOTAL-OVERDUE TO WS-DET-VALUE.
025900     WRITE DS-PRINT-LINE FROM WS-DETAIL-LINE
026000         AFTER ADVANCING 1 LINE.
026100*
026200     MOVE 'TOTAL PENALTY (RIALS) ........' TO WS-DET-LABEL.
026300     MOVE DS-TOTAL-PENALTY TO WS-DET-VALUE.
026400     WRITE DS-PRINT-LINE FROM WS-DETAIL-LINE
026500         AFTER ADVANCING 1 LINE.
026600*
026700     MOVE 'COLLECTION PERCENTAGE ........' TO WS-DET-LABEL.
026800     MOVE DS-COLLECTION-PCT TO WS-DET-VALUE.
026900     MOVE '%' TO WS-DET-PCT-MARK.
027000     WRITE DS-PRINT-LINE FROM WS-DETAIL-LINE
027100         AFTER ADVANCING 1 LINE.
027200*
027300 9005-TOTAL-COUNTERS SECTION 90.
027400 9005-TOTAL-COUNTERS-PARA.
027500     MOVE ZERO TO DS-COUNT-TOTAL.
027600     PERFORM 9006-ADD-ONE-COUNTER
027700         VARYING DS-COUNT-SUB FROM 1 BY 1
027800         UNTIL DS-COUNT-SUB > 5.
027900*
028000 9006-ADD-ONE-COUNTER SECTION 90.
028100 9006-ADD-ONE-COUNTER-PARA.
028200     ADD DS-COUNT-TBL (DS-COUNT-SUB) TO DS-COUNT-TOTAL.
028300*
028400 9010-FINAL SECTION 90.
028500 9010-FINAL-PARA.
028600     CLOSE DASHBOARD-REPORT.
028700     PERFORM 9005-TOTAL-COUNTERS.
028800     DISPLAY 'PAYMDASH - PORTFOLIO DASHBOARD REPORT COMPLETE'.
028900     DISPLAY 'CUSTOMERS: ' DS-TOTAL-CUSTOMERS
029000         '  CONTRACTS: ' DS-TOTAL-CONTRACTS.
029100     DISPLAY 'DASHBOARD RUN-COUNT GRAND TOTAL: ' DS-COUNT-TOTAL.
