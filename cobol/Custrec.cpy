000100******************************************************************
000200*    CUSTREC.CPY                                                 *
000300*    MIDLANDS CONSUMER FINANCE CO. -- DATA PROCESSING DIVISION   *
000400*    CUSTOMER MASTER RECORD LAYOUT -- CUSTOMER-FILE              *
000500*                                                                *
000600*    ONE ENTRY PER CUSTOMER ON FILE.  WRITTEN BY PAYMLOAD,       *
000700*    READ BY PAYMORIG (CUSTOMER-ID VALIDATION) AND PAYMDASH      *
000800*    (PORTFOLIO TOTALS).  NOT REWRITTEN BY ANY OTHER JOB --      *
000900*    THE CRUD/UPDATE PATHS ARE NOT PART OF THIS SYSTEM.          *
001000*                                                                *
001100*    87/04/02  RTH  INITIAL LAYOUT                               *
001200*    91/11/14  DMK  ADDED CUST-STATUS, DROPPED OBSOLETE BRANCH   *
001300*                   CODE FIELD                                  *
001400*    99/02/08  SJO  Y2K -- NO 2-DIGIT DATES IN THIS RECORD,      *
001500*                   REVIEWED AND SIGNED OFF                     *
001600******************************************************************
001700 01  CUST-RECORD.
001800     05  CUST-ID                     PIC 9(9).
001900     05  CUST-FULL-NAME              PIC X(100).
002000     05  CUST-NATIONAL-CODE          PIC 9(10).
002100*        IRANIAN NATIONAL-CODE, CHECKSUM VALIDATED AT LOAD TIME
002200*        BY PAYMLOAD -- SEE 2400-EDIT-NATIONAL-CODE THERE.
002300     05  CUST-NATIONAL-CODE-R REDEFINES CUST-NATIONAL-CODE.
002400         10  CUST-NC-DIGIT           PIC 9  OCCURS 10 TIMES.
002500     05  CUST-MOBILE                 PIC X(11).
002600     05  CUST-STATUS                 PIC X(1).
002700         88  CUST-STAT-ACTIVE        VALUE 'A'.
002800         88  CUST-STAT-INACTIVE      VALUE 'I'.
002900         88  CUST-STAT-BLOCKED       VALUE 'B'.
003000         88  CUST-STAT-PENDING       VALUE 'P'.
003100     05  FILLER                      PIC X(69).
