000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYMSTAT.
000300 AUTHOR.        S J OSTROWSKI.
000400 INSTALLATION.  MIDLANDS CONSUMER FINANCE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  03/04/91.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*                                                                *
001100*    91/03/04  SJO  INITIAL WRITE.  NIGHTLY ROLL-UP -- FOR EVERY *
001200*                   ACTIVE CONTRACT, GROUPS ITS INSTALLMENTS     *
001300*                   (THE MASTER IS IN CONTRACT-ID/NUMBER ORDER,  *
001400*                   NO SORT NEEDED) AND DECIDES WHETHER THE      *
001500*                   CONTRACT HAS PAID OFF OR GONE OVERDUE.       *
001600*    93/10/12  SJO  PAYMPOST NOW CLOSES OUT A CONTRACT THE NIGHT *
001700*                   ITS LAST INSTALLMENT PAYS (PR-92-311) --     *
001800*                   THIS JOB LEFT AS THE SAFETY NET FOR ANY      *
001900*                   CONTRACT THAT SLIPS THROUGH, AND AS THE      *
002000*                   ONLY PLACE OVERDUE STATUS GETS SET.          *
002100*    97/01/22  LAF  RUN DATE NOW TAKEN FROM THE SYSTEM CLOCK     *
002200*                   (ACCEPT FROM DATE) RATHER THAN A CARD        *
002300*                   PARAMETER -- OPERATIONS KEPT FORGETTING TO   *
002400*                   PUNCH IT (PR-96-488).                        *
002500*    99/03/22  SJO  Y2K -- WINDOWED THE 2-DIGIT ACCEPT YEAR THE  *
002600*                   SAME 50/99 WAY AS PAYMORIG.  RE-TESTED.      *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT CONTRACT-FILE-IN    ASSIGN TO CONTIN3
003500                                ORGANIZATION LINE SEQUENTIAL.
003600     SELECT CONTRACT-FILE-OUT   ASSIGN TO CONTOUT3
003700                                ORGANIZATION LINE SEQUENTIAL.
003800     SELECT INSTALLMENT-FILE-IN ASSIGN TO INSTIN2
003900                                ORGANIZATION LINE SEQUENTIAL.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  CONTRACT-FILE-IN.
004300 COPY "Contrec.cpy" REPLACING ==CTR-== BY ==CTI-==.
004400 FD  CONTRACT-FILE-OUT.
004500 COPY "Contrec.cpy" REPLACING ==CTR-== BY ==CTO-==.
004600 FD  INSTALLMENT-FILE-IN.
004700 COPY "Instrec.cpy".
004800 WORKING-STORAGE SECTION.
004900 01  WS-CONTRACT-EOF-STATUS          PIC X       VALUE 'N'.
005000     88  WS-CONTRACT-EOF             VALUE 'Y'.
005100 01  WS-INSTALLMENT-EOF-STATUS       PIC X       VALUE 'N'.
005200     88  WS-INSTALLMENT-EOF          VALUE 'Y'.
005300 01  WS-INSTALLMENT-VALID-SWITCH     PIC X       VALUE 'N'.
005400     88  WS-INSTALLMENT-ON-HAND      VALUE 'Y'.
005500*
005600*    RUN DATE, WINDOWED THE SAME WAY AS PAYMORIG.
005700 01  WS-SYSTEM-DATE-YYMMDD           PIC 9(6).
005800 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE-YYMMDD.
005900     05  WS-SD-YY                    PIC 9(2).
006000     05  WS-SD-MM                    PIC 9(2).
006100     05  WS-SD-DD                    PIC 9(2).
006200 01  WS-RUN-DATE-CCYYMMDD            PIC 9(8).
006300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
006400     05  WS-RD-CCYY                  PIC 9(4).
006500     05  WS-RD-MM                    PIC 9(2).
006600     05  WS-RD-DD                    PIC 9(2).
006700*
006800*    INSTALLMENT LOOK-AHEAD BUFFER -- THE INSTALLMENT FILE IS
006900*    READ ONE CONTRACT'S GROUP AT A TIME, MATCHED ON
007000*    INS-CONTRACT-ID, THE WAY THE SHOP HAS ALWAYS PAIRED A
007100*    MASTER WITH A VARIABLE-COUNT DETAIL FILE.
007200 01  WS-ALL-PAID-SWITCH              PIC X       VALUE 'Y'.
007300     88  WS-CONTRACT-ALL-PAID        VALUE 'Y'.
007400 01  WS-OVERDUE-FOUND-SWITCH         PIC X       VALUE 'N'.
007500     88  WS-OVERDUE-FOUND            VALUE 'Y'.
007600 01  WS-COUNTERS.
007700     05  WS-CONTRACTS-READ           PIC 9(7)    COMP.
007800     05  WS-CONTRACTS-COMPLETED      PIC 9(7)    COMP.
007900     05  WS-CONTRACTS-OVERDUE        PIC 9(7)    COMP.
008000*    OPERATIONS WANTED A SINGLE GRAND TOTAL ON THE RUN LOG
008100*    (PR-03-117, SAME REQUEST AS PAYMLOAD) -- REDEFINED AS A
008200*    TABLE SO THE THREE COUNTS CAN BE TOTALLED IN A LOOP.
008300 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
008400     05  WS-COUNTERS-TBL             PIC 9(7)    COMP
008500                                     OCCURS 3 TIMES.
008600 01  WS-COUNTERS-SUB                 PIC S9(4)   COMP.
008700 01  WS-COUNTERS-TOTAL               PIC 9(9)    COMP.
008800 PROCEDURE DIVISION.
008900 0000-MAIN SECTION 00.
009000 0000-MAIN-PARA.
009100     PERFORM 0060-GET-RUN-DATE.
009200     PERFORM 0010-INITIAL.
009300     PERFORM 1000-MAIN-LOOP
009400         UNTIL WS-CONTRACT-EOF.
009500     PERFORM 9010-FINAL.
009600     STOP RUN.
009700*
009800 0060-GET-RUN-DATE SECTION 00.
009900 0060-GET-RUN-DATE-PARA.
010000     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
010100     IF WS-SD-YY < 50
010200         COMPUTE WS-RD-CCYY = 2000 + WS-SD-YY
010300     ELSE
010400         COMPUTE WS-RD-CCYY = 1900 + WS-SD-YY
010500     END-IF.
010600     MOVE WS-SD-MM TO WS-RD-MM.
010700     MOVE WS-SD-DD TO WS-RD-DD.
010800*
010900 0010-INITIAL SECTION 00.
011000 0010-INITIAL-PARA.
011100     MOVE ZERO TO WS-CONTRACTS-READ WS-CONTRACTS-COMPLETED
011200                  WS-CONTRACTS-OVERDUE.
011300     OPEN INPUT  CONTRACT-FILE-IN.
011400     OPEN OUTPUT CONTRACT-FILE-OUT.
011500     OPEN INPUT  INSTALLMENT-FILE-IN.
011600     PERFORM 0100-READ-CONTRACT.
011700     PERFORM 0200-READ-INSTALLMENT.
011800*
011900 0100-READ-CONTRACT SECTION 00.
012000 0100-READ-CONTRACT-PARA.
012100     READ CONTRACT-FILE-IN
012200         AT END
012300             MOVE 'Y' TO WS-CONTRACT-EOF-STATUS
012400     END-READ.
012500     IF NOT WS-CONTRACT-EOF
012600         ADD 1 TO WS-CONTRACTS-READ
012700     END-IF.
012800*
012900 0200-READ-INSTALLMENT SECTION 00.
013000 0200-READ-INSTALLMENT-PARA.
013100     READ INSTALLMENT-FILE-IN
013200         AT END
013300             MOVE 'Y' TO WS-INSTALLMENT-EOF-STATUS
013400     END-READ.
013500*
013600 1000-MAIN-LOOP SECTION 00.
013700 1000-MAIN-LOOP-PARA.
013800     IF CTI-STAT-ACTIVE
013900         PERFORM 2000-ROLL-UP-CONTRACT
014000     ELSE
014100         PERFORM 2500-SKIP-CONTRACT-GROUP
014200     END-IF.
014300     MOVE CTI-RECORD TO CTO-RECORD.
014400     WRITE CTO-RECORD.
014500     PERFORM 0100-READ-CONTRACT.
014600*
014700*    BATCH FLOW 3 -- FOR AN ACTIVE CONTRACT, WALK ITS GROUP OF
014800*    INSTALLMENTS (FILE IS IN CONTRACT-ID/NUMBER ORDER).  IF
014900*    ALL ARE PAID OR COMPLETED, THE CONTRACT IS COMPLETED; ELSE
015000*    IF ANY IS PAST DUE AND NOT PAID, THE CONTRACT IS OVERDUE.
015100 2000-ROLL-UP-CONTRACT SECTION 00.
015200 2000-ROLL-UP-CONTRACT-PARA.
015300     MOVE 'Y' TO WS-ALL-PAID-SWITCH.
015400     MOVE 'N' TO WS-OVERDUE-FOUND-SWITCH.
015500     PERFORM 2050-ROLL-UP-ONE-INSTALLMENT
015600         UNTIL WS-INSTALLMENT-EOF
015700             OR INS-CONTRACT-ID NOT = CTI-ID.
015800     IF WS-CONTRACT-ALL-PAID
015900         MOVE 'C' TO CTI-STATUS
016000         ADD 1 TO WS-CONTRACTS-COMPLETED
016100     ELSE
016200         IF WS-OVERDUE-FOUND
016300             MOVE 'O' TO CTI-STATUS
016400             ADD 1 TO WS-CONTRACTS-OVERDUE
016500         END-IF
016600     END-IF.
016700*
016800*    A DRAFT, COMPLETED, OVERDUE OR CANCELLED CONTRACT IS NOT
016900*    REVISITED BY THIS JOB -- ITS INSTALLMENT GROUP IS SIMPLY
017000*    SKIPPED SO THE TWO FILES STAY IN STEP.
017100 2500-SKIP-CONTRACT-GROUP SECTION 00.
017200 2500-SKIP-CONTRACT-GROUP-PARA.
017300     PERFORM 0200-READ-INSTALLMENT
017400         UNTIL WS-INSTALLMENT-EOF
017500             OR INS-CONTRACT-ID NOT = CTI-ID.
017600*
017700 2050-ROLL-UP-ONE-INSTALLMENT SECTION 00.
017800 2050-ROLL-UP-ONE-INSTALLMENT-PARA.
017900     IF INS-STATUS NOT = 'D' AND INS-STATUS NOT = 'C'
018000         MOVE 'N' TO WS-ALL-PAID-SWITCH
018100         IF INS-DUE-DATE < WS-RUN-DATE-CCYYMMDD
018200             MOVE 'Y' TO WS-OVERDUE-FOUND-SWITCH
018300         END-IF
018400     END-IF.
018500     PERFORM 0200-READ-INSTALLMENT.
018600*
018700 9005-TOTAL-COUNTERS SECTION 90.
018800 9005-TOTAL-COUNTERS-PARA.
018900     MOVE ZERO TO WS-COUNTERS-TOTAL.
019000     PERFORM 9006-ADD-ONE-COUNTER
019100         VARYING WS-COUNTERS-SUB FROM 1 BY 1
019200         UNTIL WS-COUNTERS-SUB > 3.
019300*
019400 9006-ADD-ONE-COUNTER SECTION 90.
019500 9006-ADD-ONE-COUNTER-PARA.
019600     ADD WS-COUNTERS-TBL (WS-COUNTERS-SUB) TO WS-COUNTERS-TOTAL.
019700*
019800 9010-FINAL SECTION 90.
019900 9010-FINAL-PARA.
020000     CLOSE CONTRACT-FILE-IN
020100           CONTRACT-FILE-OUT
020200           INSTALLMENT-FILE-IN.
020300     PERFORM 9005-TOTAL-COUNTERS.
020400     DISPLAY 'PAYMSTAT - CONTRACT STATUS ROLL-UP COMPLETE'.
020500     DISPLAY 'CONTRACTS READ:      ' WS-CONTRACTS-READ.
020600     DISPLAY 'CONTRACTS COMPLETED: ' WS-CONTRACTS-COMPLETED.
020700     DISPLAY 'CONTRACTS OVERDUE:   ' WS-CONTRACTS-OVERDUE.
020800     DISPLAY 'CONTRACTS TOTAL:     ' WS-COUNTERS-TOTAL.
