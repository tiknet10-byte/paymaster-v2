000100******************************************************************
000200*    PAYTREC.CPY                                                 *
000300*    MIDLANDS CONSUMER FINANCE CO. -- DATA PROCESSING DIVISION   *
000400*    PAYMENT TRANSACTION RECORD LAYOUT -- PAYMENT-TXN-FILE       *
000500*                                                                *
000600*    DAILY FEED OF TELLER/CASH-OFFICE PAYMENTS AGAINST           *
000700*    OUTSTANDING INSTALLMENTS.  NO KEY -- STRAIGHT SEQUENTIAL    *
000800*    FEED, ONE TRANSACTION PER LINE, READ BY PAYMPOST ONLY.      *
000900*                                                                *
001000*    91/11/14  DMK  INITIAL LAYOUT, SPLIT OFF OF CONTREC WHEN    *
001100*                   PAYMENT POSTING WAS BROKEN OUT OF PAYMORIG   *
001200*    99/03/22  SJO  Y2K REVIEW -- PAY-TODAY-DATE IS 8-DIGIT      *
001300*                   CCYYMMDD, NO CHANGE REQUIRED                 *
001400*    04/09/03  LAF  ADDED PAY-QUICK-PAY-IND -- A TELLER QUICK-   *
001500*                   PAYOFF IS NOW FLAGGED BY THE CASH OFFICE     *
001600*                   ITSELF, NOT GUESSED AT FROM A ZERO           *
001700*                   PAY-AMOUNT (PR-04-088).  CARVED ONE BYTE OUT *
001800*                   OF THE TRAILING FILLER, RECORD LENGTH SAME.  *
001900******************************************************************
002000 01  PAY-RECORD.
002100     05  PAY-INSTALLMENT-ID          PIC 9(9).
002200     05  PAY-AMOUNT                  PIC S9(13)  COMP-3.
002300     05  PAY-METHOD                  PIC X(1).
002400         88  PAY-BY-CASH             VALUE 'C'.
002500     05  PAY-QUICK-PAY-IND           PIC X(1).
002600         88  PAY-IS-QUICK-PAY        VALUE 'Q'.
002700     05  PAY-RECEIPT-NUMBER          PIC X(50).
002800     05  PAY-NOTES                   PIC X(500).
002900     05  PAY-TODAY-DATE              PIC 9(8).
003000     05  PAY-TODAY-DATE-R REDEFINES PAY-TODAY-DATE.
003100         10  PAY-TD-CCYY             PIC 9(4).
003200         10  PAY-TD-MM               PIC 9(2).
003300         10  PAY-TD-DD               PIC 9(2).
003400     05  FILLER                      PIC X(49).
