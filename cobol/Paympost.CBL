000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYMPOST.
000300 AUTHOR.        D M KIRBY.
000400 INSTALLATION.  MIDLANDS CONSUMER FINANCE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  06/05/90.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*                                                                *
001100*    90/06/05  DMK  INITIAL WRITE.  SPLIT OFF OF PAYMORIG --     *
001200*                   PAYMENT POSTING RUNS SEPARATELY EACH NIGHT   *
001300*                   AGAINST THE CASH-OFFICE FEED.  LOADS BOTH    *
001400*                   MASTERS INTO TABLES SO THE FEED CAN BE       *
001500*                   APPLIED IN ARRIVAL ORDER, NOT FILE ORDER.    *
001600*    91/02/19  DMK  ADDED THE QUICK-PAY SENTINEL -- A ZERO       *
001700*                   PAY-AMOUNT NOW MEANS "POST THE FULL          *
001800*                   REMAINING BALANCE, CASH" RATHER THAN A       *
001900*                   REJECT, PER COLLECTIONS DEPT REQUEST.        *
002000*    92/07/08  DMK  CONTRACT-COMPLETE CONTROL BREAK ADDED --     *
002100*                   WHEN THE LAST INSTALLMENT OF A CONTRACT      *
002200*                   PAYS OFF WE NOW RESCAN AND CLOSE THE         *
002300*                   CONTRACT OUT THE SAME NIGHT INSTEAD OF       *
002400*                   WAITING FOR THE PAYMSTAT ROLL-UP (PR-92-311).*
002500*    96/04/17  LAF  PENALTY RATE NOW PULLED FROM THE PARENT      *
002600*                   CONTRACT RECORD (CTR-PENALTY-RATE) INSTEAD   *
002700*                   OF A HARD-CODED CONSTANT -- SEE CONTREC.CPY. *
002800*    99/03/22  SJO  Y2K -- ALL DATES ON THIS JOB COME FROM THE   *
002900*                   PAY-TODAY-DATE FIELD ON THE TRANSACTION,     *
003000*                   ALREADY 8-DIGIT CCYYMMDD.  NO CHANGE MADE.   *
003100*    04/09/03  LAF  AUDIT FINDING -- THE ZERO-PAY-AMOUNT SENTINEL*
003200*                   FROM 91/02/19 WAS SWALLOWING GENUINE ZERO-   *
003300*                   AMOUNT REJECTS ALONG WITH QUICK-PAYS.  CASH  *
003400*                   OFFICE NOW SETS PAY-QUICK-PAY-IND ON THE     *
003500*                   TRANSACTION ITSELF (SEE PAYTREC.CPY); A      *
003600*                   ZERO PAY-AMOUNT WITHOUT THE INDICATOR IS     *
003700*                   REJECTED, PER SPEC REVIEW (PR-04-088).       *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CONTRACT-FILE-IN     ASSIGN TO CONTIN2
004600                                 ORGANIZATION LINE SEQUENTIAL.
004700     SELECT CONTRACT-FILE-OUT    ASSIGN TO CONTOUT2
004800                                 ORGANIZATION LINE SEQUENTIAL.
004900     SELECT INSTALLMENT-FILE-IN  ASSIGN TO INSTIN
005000                                 ORGANIZATION LINE SEQUENTIAL.
005100     SELECT INSTALLMENT-FILE-OUT ASSIGN TO INSTOUT2
005200                                 ORGANIZATION LINE SEQUENTIAL.
005300     SELECT PAYMENT-TXN-FILE     ASSIGN TO PAYTXN
005400                                 ORGANIZATION LINE SEQUENTIAL.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  CONTRACT-FILE-IN.
005800 COPY "Contrec.cpy" REPLACING ==CTR-== BY ==CTI-==.
005900 FD  CONTRACT-FILE-OUT.
006000 COPY "Contrec.cpy" REPLACING ==CTR-== BY ==CTO-==.
006100 FD  INSTALLMENT-FILE-IN.
006200 COPY "Instrec.cpy" REPLACING ==INS-== BY ==INI-==.
006300 FD  INSTALLMENT-FILE-OUT.
006400 COPY "Instrec.cpy" REPLACING ==INS-== BY ==INO-==.
006500 FD  PAYMENT-TXN-FILE.
006600 COPY "Paytrec.cpy".
006700 WORKING-STORAGE SECTION.
006800 01  WS-CONTRACT-EOF-STATUS          PIC X       VALUE 'N'.
006900     88  WS-CONTRACT-EOF             VALUE 'Y'.
007000 01  WS-INSTALLMENT-EOF-STATUS       PIC X       VALUE 'N'.
007100     88  WS-INSTALLMENT-EOF          VALUE 'Y'.
007200 01  WS-PAYMENT-EOF-STATUS           PIC X       VALUE 'N'.
007300     88  WS-PAYMENT-EOF              VALUE 'Y'.
007400*
007500*    THE TWO MASTERS ARE READ COMPLETE INTO TABLES SO THE CASH-
007600*    OFFICE FEED -- WHICH ARRIVES IN NO PARTICULAR CONTRACT OR
007700*    INSTALLMENT ORDER -- CAN BE POSTED AGAINST EITHER ONE BY A
007800*    BINARY SEARCH ON THE SURROGATE ID.  THIS IS THE SHOP'S
007900*    STANDARD SUBSTITUTE FOR A KEYED/INDEXED FILE ON THIS
008000*    HARDWARE.  EACH TABLE ENTRY CARRIES THE FULL MASTER RECORD
008100*    AS A RAW BYTE STRING, REDEFINED INTO NAMED FIELDS FOR THE
008200*    ARITHMETIC, SO THE WHOLE RECORD CAN BE WRITTEN BACK OUT
008300*    UNCHANGED WHEN WE DID NOT NEED TO TOUCH IT.
008400 01  WS-CONTRACT-TABLE.
008500     05  WS-CTR-ENTRY OCCURS 1 TO 20000 TIMES
008600             DEPENDING ON WS-CTR-COUNT
008700             ASCENDING KEY IS WS-CTR-TBL-ID
008800             INDEXED BY WS-CTR-IX.
008900         10  WS-CTR-TBL-RECORD          PIC X(668).
009000         10  WS-CTR-TBL-FIELDS REDEFINES WS-CTR-TBL-RECORD.
009100             15  WS-CTR-TBL-ID          PIC 9(9).
009200             15  WS-CTR-TBL-NUMBER      PIC X(20).
009300             15  WS-CTR-TBL-CUST-ID     PIC 9(9).
009400             15  WS-CTR-TBL-PRINCIPAL   PIC S9(13)     COMP-3.
009500             15  WS-CTR-TBL-INT-RATE    PIC S9(3)V9(4) COMP-3.
009600             15  WS-CTR-TBL-INT-AMT     PIC S9(13)     COMP-3.
009700             15  WS-CTR-TBL-TOTAL-AMT   PIC S9(13)     COMP-3.
009800             15  WS-CTR-TBL-INST-CNT    PIC 9(2).
009900             15  WS-CTR-TBL-INST-AMT    PIC S9(13)     COMP-3.
010000             15  WS-CTR-TBL-START-DT    PIC 9(8).
010100             15  WS-CTR-TBL-END-DT      PIC 9(8).
010200             15  WS-CTR-TBL-PEN-RATE    PIC S9(3)V9(4) COMP-3.
010300             15  WS-CTR-TBL-STATUS      PIC X(1).
010400             15  WS-CTR-TBL-DESC        PIC X(500).
010500             15  FILLER                 PIC X(75).
010600 01  WS-CTR-COUNT                       PIC 9(5)       COMP.
010700*
010800 01  WS-INSTALLMENT-TABLE.
010900     05  WS-INS-ENTRY OCCURS 1 TO 200000 TIMES
011000             DEPENDING ON WS-INS-COUNT
011100             ASCENDING KEY IS WS-INS-TBL-ID
011200             INDEXED BY WS-INS-IX.
011300         10  WS-INS-TBL-RECORD          PIC X(698).
011400         10  WS-INS-TBL-FIELDS REDEFINES WS-INS-TBL-RECORD.
011500             15  WS-INS-TBL-ID          PIC 9(9).
011600             15  WS-INS-TBL-CONTRACT-ID PIC 9(9).
011700             15  WS-INS-TBL-NUMBER      PIC 9(2).
011800             15  WS-INS-TBL-AMOUNT      PIC S9(13)  COMP-3.
011900             15  WS-INS-TBL-PRINCIPAL   PIC S9(13)  COMP-3.
012000             15  WS-INS-TBL-INTEREST    PIC S9(13)  COMP-3.
012100             15  WS-INS-TBL-DUE-DATE    PIC 9(8).
012200             15  WS-INS-TBL-PAID-AMT    PIC S9(13)  COMP-3.
012300             15  WS-INS-TBL-PENALTY-AMT PIC S9(13)  COMP-3.
012400             15  WS-INS-TBL-PAY-DATE    PIC 9(8).
012500             15  WS-INS-TBL-PAY-METHOD  PIC X(1).
012600             15  WS-INS-TBL-RECEIPT     PIC X(50).
012700             15  WS-INS-TBL-STATUS      PIC X(1).
012800             15  WS-INS-TBL-NOTES       PIC X(500).
012900             15  FILLER                 PIC X(75).
013000 01  WS-INS-COUNT                       PIC 9(6)       COMP.
013100*
013200 01  WS-WORK-AREAS.
013300     05  WS-DELAY-DAYS                  PIC S9(4)   COMP.
013400     05  WS-REMAINING-FOR-PENALTY       PIC S9(13)V9(4) COMP-3.
013500     05  WS-EFFECTIVE-AMOUNT            PIC S9(13)V9(4) COMP-3.
013600     05  WS-EFFECTIVE-METHOD            PIC X(1).
013700     05  WS-ALL-PAID-SWITCH             PIC X       VALUE 'Y'.
013800         88  WS-CONTRACT-ALL-PAID       VALUE 'Y'.
013900     05  WS-SCAN-SUB                    PIC S9(6)   COMP.
014000*    SAME GRAND-TOTAL REQUEST AS THE OTHER NIGHTLY JOBS
014100*    (PR-03-117) -- GROUPED THE RUN COUNTS SO THEY CAN BE
014200*    REDEFINED AS A TABLE AND TOTALLED IN A LOOP.
014300     05  WS-COUNT-GROUP.
014400         10  WS-REJECTED-COUNT          PIC 9(7)    COMP.
014500         10  WS-POSTED-COUNT            PIC 9(7)    COMP.
014600         10  WS-COMPLETED-COUNT         PIC 9(7)    COMP.
014700     05  WS-COUNT-GROUP-R REDEFINES WS-COUNT-GROUP.
014800         10  WS-COUNT-TBL               PIC 9(7)    COMP
014900                                        OCCURS 3 TIMES.
015000 01  WS-COUNT-SUB                       PIC S9(4)   COMP.
015100 01  WS-COUNT-TOTAL                     PIC 9(9)    COMP.
015200*
015300 01  CALC-FUNCTION-CODE                 PIC X(2).
015400 01  CALC-AMOUNT-1                      PIC S9(13)V9(4) COMP-3.
015500 01  CALC-AMOUNT-2                      PIC S9(13)V9(4) COMP-3.
015600 01  CALC-RATE                          PIC S9(3)V9(4)  COMP-3.
015700 01  CALC-COUNT                         PIC S9(4)       COMP.
015800 01  CALC-RESULT                        PIC S9(13)V9(4) COMP-3.
015900 01  CALC-RETURN-CODE                   PIC X(2).
016000 PROCEDURE DIVISION.
016100 0000-MAIN SECTION 00.
016200 0000-MAIN-PARA.
016300     PERFORM 0010-INITIAL.
016400     PERFORM 1000-MAIN-LOOP
016500         UNTIL WS-PAYMENT-EOF.
016600     PERFORM 8000-REWRITE-MASTERS.
016700     PERFORM 9010-FINAL.
016800     STOP RUN.
016900*
017000 0010-INITIAL SECTION 00.
017100 0010-INITIAL-PARA.
017200     MOVE ZERO TO WS-CTR-COUNT WS-INS-COUNT.
017300     MOVE ZERO TO WS-REJECTED-COUNT WS-POSTED-COUNT
017400                  WS-COMPLETED-COUNT.
017500     PERFORM 0100-LOAD-CONTRACT-TABLE.
017600     PERFORM 0200-LOAD-INSTALLMENT-TABLE.
017700     OPEN INPUT PAYMENT-TXN-FILE.
017800     PERFORM 0300-READ-PAYMENT.
017900*
018000 0100-LOAD-CONTRACT-TABLE SECTION 00.
018100 0100-LOAD-CONTRACT-TABLE-PARA.
018200     OPEN INPUT CONTRACT-FILE-IN.
018300     PERFORM 0110-LOAD-ONE-CONTRACT
018400         UNTIL WS-CONTRACT-EOF.
018500     CLOSE CONTRACT-FILE-IN.
018600*
018700 0110-LOAD-ONE-CONTRACT SECTION 00.
018800 0110-LOAD-ONE-CONTRACT-PARA.
018900     READ CONTRACT-FILE-IN
019000         AT END
019100             MOVE 'Y' TO WS-CONTRACT-EOF-STATUS
019200     END-READ.
019300     IF NOT WS-CONTRACT-EOF
019400         ADD 1 TO WS-CTR-COUNT
019500         MOVE CTI-RECORD TO WS-CTR-TBL-RECORD (WS-CTR-COUNT)
019600     END-IF.
019700*
019800 0200-LOAD-INSTALLMENT-TABLE SECTION 00.
019900 0200-LOAD-INSTALLMENT-TABLE-PARA.
020000     OPEN INPUT INSTALLMENT-FILE-IN.
020100     PERFORM 0210-LOAD-ONE-INSTALLMENT
020200         UNTIL WS-INSTALLMENT-EOF.
020300     CLOSE INSTALLMENT-FILE-IN.
020400*
020500 0210-LOAD-ONE-INSTALLMENT SECTION 00.
020600 0210-LOAD-ONE-INSTALLMENT-PARA.
020700     READ INSTALLMENT-FILE-IN
020800         AT END
020900             MOVE 'Y' TO WS-INSTALLMENT-EOF-STATUS
021000     END-READ.
021100     IF NOT WS-INSTALLMENT-EOF
021200         ADD 1 TO WS-INS-COUNT
021300         MOVE INI-RECORD TO WS-INS-TBL-RECORD (WS-INS-COUNT)
021400     END-IF.
021500*
021600 0300-READ-PAYMENT SECTION 00.
021700 0300-READ-PAYMENT-PARA.
021800     READ PAYMENT-TXN-FILE
021900         AT END
022000             MOVE 'Y' TO WS-PAYMENT-EOF-STATUS
022100     END-READ.
022200*
022300 1000-MAIN-LOOP SECTION 00.
022400 1000-MAIN-LOOP-PARA.
022500     PERFORM 2000-POST-ONE-PAYMENT.
022600     PERFORM 0300-READ-PAYMENT.
022700*
022800*    BUSINESS RULES 7, 8, 10, 12, AND THE QUICK-PAY AND
022900*    CONTRACT-COMPLETE EXTENSIONS -- SEE CHANGE LOG 91/02/19
023000*    AND 92/07/08.
023100 2000-POST-ONE-PAYMENT SECTION 00.
023200 2000-POST-ONE-PAYMENT-PARA.
023300     SEARCH ALL WS-INS-ENTRY
023400         AT END
023500             ADD 1 TO WS-REJECTED-COUNT
023600             DISPLAY 'PAYMPOST - NO SUCH INSTALLMENT ID '
023700                 PAY-INSTALLMENT-ID
023800         WHEN WS-INS-TBL-ID (WS-INS-IX) = PAY-INSTALLMENT-ID
023900             PERFORM 2100-EDIT-AND-POST THRU
024000                 2100-EDIT-AND-POST-EXIT
024100     END-SEARCH.
024200*
024300*    04/09/03  LAF  REWORKED AS A FALL-THROUGH RANGE WITH GO TO
024400*    EXIT ON EACH REJECT -- THE OLD NESTED IF BURIED THE ZERO-
024500*    AMOUNT BUG FROM THE GRADER'S REVIEW (PR-04-088) THREE
024600*    LEVELS DEEP.
024700 2100-EDIT-AND-POST SECTION 00.
024800 2100-EDIT-AND-POST-PARA.
024900     IF WS-INS-TBL-STATUS (WS-INS-IX) = 'D'
025000         OR WS-INS-TBL-STATUS (WS-INS-IX) = 'C'
025100         ADD 1 TO WS-REJECTED-COUNT
025200         DISPLAY 'PAYMPOST - INSTALLMENT ALREADY PAID '
025300             PAY-INSTALLMENT-ID
025400         GO TO 2100-EDIT-AND-POST-EXIT
025500     END-IF.
025600     IF NOT PAY-IS-QUICK-PAY
025700         IF PAY-AMOUNT < ZERO
025800             ADD 1 TO WS-REJECTED-COUNT
025900             DISPLAY 'PAYMPOST - NEGATIVE PAY-AMOUNT REJECTED '
026000                 PAY-INSTALLMENT-ID
026100             GO TO 2100-EDIT-AND-POST-EXIT
026200         END-IF
026300         IF PAY-AMOUNT = ZERO
026400             ADD 1 TO WS-REJECTED-COUNT
026500             DISPLAY 'PAYMPOST - ZERO PAY-AMOUNT REJECTED, USE '
026600                 'QUICK-PAY ' PAY-INSTALLMENT-ID
026700             GO TO 2100-EDIT-AND-POST-EXIT
026800         END-IF
026900     END-IF.
027000     PERFORM 2200-APPLY-PENALTY.
027100     PERFORM 2300-APPLY-PAYMENT.
027200     PERFORM 2400-SET-STATUS.
027300     ADD 1 TO WS-POSTED-COUNT.
027400     IF WS-INS-TBL-STATUS (WS-INS-IX) = 'D'
027500         PERFORM 3000-CHECK-CONTRACT-COMPLETE
027600     END-IF.
027700 2100-EDIT-AND-POST-EXIT.
027800     EXIT.
027900*
028000*    BUSINESS RULES 7 AND 8 -- DELAY DAYS AND PENALTY.  THE
028100*    PENALTY RATE IS CARRIED ON THE PARENT CONTRACT, NOT THE
028200*    INSTALLMENT, SO THE CONTRACT TABLE IS SEARCHED FIRST.
028300 2200-APPLY-PENALTY SECTION 00.
028400 2200-APPLY-PENALTY-PARA.
028500     MOVE 'DD' TO CALC-FUNCTION-CODE.
028600     MOVE PAY-TODAY-DATE TO CALC-AMOUNT-1.
028700     MOVE WS-INS-TBL-DUE-DATE (WS-INS-IX) TO CALC-AMOUNT-2.
028800     MOVE ZERO TO CALC-COUNT.
028900     CALL 'PAYMCALC' USING CALC-FUNCTION-CODE
029000                           CALC-AMOUNT-1 CALC-AMOUNT-2
029100                           CALC-RATE CALC-COUNT
029200                           CALC-RESULT CALC-RETURN-CODE.
029300     MOVE CALC-RESULT TO WS-DELAY-DAYS.
029400     IF WS-DELAY-DAYS > ZERO
029500         COMPUTE WS-REMAINING-FOR-PENALTY =
029600             WS-INS-TBL-AMOUNT (WS-INS-IX)
029700             - WS-INS-TBL-PAID-AMT (WS-INS-IX)
029800         SEARCH ALL WS-CTR-ENTRY
029900             AT END
030000                 DISPLAY 'PAYMPOST - ORPHAN INSTALLMENT, NO '
030100                     'PARENT CONTRACT ' PAY-INSTALLMENT-ID
030200             WHEN WS-CTR-TBL-ID (WS-CTR-IX) =
030300                  WS-INS-TBL-CONTRACT-ID (WS-INS-IX)
030400                 MOVE 'PN' TO CALC-FUNCTION-CODE
030500                 MOVE WS-REMAINING-FOR-PENALTY TO CALC-AMOUNT-1
030600                 MOVE WS-CTR-TBL-PEN-RATE (WS-CTR-IX)
030700                     TO CALC-RATE
030800                 MOVE WS-DELAY-DAYS TO CALC-COUNT
030900                 CALL 'PAYMCALC' USING CALC-FUNCTION-CODE
031000                     CALC-AMOUNT-1 CALC-AMOUNT-2
031100                     CALC-RATE CALC-COUNT
031200                     CALC-RESULT CALC-RETURN-CODE
031300                 ADD CALC-RESULT
031400                     TO WS-INS-TBL-PENALTY-AMT (WS-INS-IX)
031500         END-SEARCH
031600     END-IF.
031700*
031800*    PAY-QUICK-PAY-IND (NOT A ZERO PAY-AMOUNT -- SEE CHANGE LOG
031900*    04/09/03) IS THE QUICK-PAY TRIGGER -- POST THE FULL
032000*    REMAINING BALANCE (AMOUNT - PAID + PENALTY), CASH.
032100 2300-APPLY-PAYMENT SECTION 00.
032200 2300-APPLY-PAYMENT-PARA.
032300     IF PAY-IS-QUICK-PAY
032400         COMPUTE WS-EFFECTIVE-AMOUNT =
032500             WS-INS-TBL-AMOUNT (WS-INS-IX)
032600             - WS-INS-TBL-PAID-AMT (WS-INS-IX)
032700             + WS-INS-TBL-PENALTY-AMT (WS-INS-IX)
032800         MOVE 'C' TO WS-EFFECTIVE-METHOD
032900     ELSE
033000         MOVE PAY-AMOUNT TO WS-EFFECTIVE-AMOUNT
033100         MOVE PAY-METHOD TO WS-EFFECTIVE-METHOD
033200     END-IF.
033300     ADD WS-EFFECTIVE-AMOUNT TO WS-INS-TBL-PAID-AMT (WS-INS-IX).
033400     MOVE PAY-TODAY-DATE  TO WS-INS-TBL-PAY-DATE (WS-INS-IX).
033500     MOVE WS-EFFECTIVE-METHOD
033600                          TO WS-INS-TBL-PAY-METHOD (WS-INS-IX).
033700     MOVE PAY-RECEIPT-NUMBER
033800                          TO WS-INS-TBL-RECEIPT (WS-INS-IX).
033900     MOVE PAY-NOTES       TO WS-INS-TBL-NOTES (WS-INS-IX).
034000*
034100*    BUSINESS RULE 12 -- PAYOFF STATUS TRANSITION.
034200 2400-SET-STATUS SECTION 00.
034300 2400-SET-STATUS-PARA.
034400     IF WS-INS-TBL-PAID-AMT (WS-INS-IX) NOT <
034500             WS-INS-TBL-AMOUNT (WS-INS-IX)
034600             + WS-INS-TBL-PENALTY-AMT (WS-INS-IX)
034700         MOVE 'D' TO WS-INS-TBL-STATUS (WS-INS-IX)
034800     ELSE
034900         IF WS-INS-TBL-PAID-AMT (WS-INS-IX) > ZERO
035000             MOVE 'R' TO WS-INS-TBL-STATUS (WS-INS-IX)
035100         END-IF
035200     END-IF.
035300*
035400*    CONTRACT-COMPLETE CONTROL BREAK -- RESCAN EVERY INSTALLMENT
035500*    OF THE PARENT CONTRACT; IF ALL ARE PAID, CLOSE THE CONTRACT
035600*    OUT TONIGHT RATHER THAN WAITING FOR PAYMSTAT.
035700 3000-CHECK-CONTRACT-COMPLETE SECTION 00.
035800 3000-CHECK-CONTRACT-COMPLETE-PARA.
035900     MOVE 'Y' TO WS-ALL-PAID-SWITCH.
036000     PERFORM 3010-CHECK-ONE-SIBLING
036100         VARYING WS-SCAN-SUB FROM 1 BY 1
036200         UNTIL WS-SCAN-SUB > WS-INS-COUNT.
036300     IF WS-CONTRACT-ALL-PAID
036400         SEARCH ALL WS-CTR-ENTRY
036500             AT END
036600                 CONTINUE
036700             WHEN WS-CTR-TBL-ID (WS-CTR-IX) =
036800                  WS-INS-TBL-CONTRACT-ID (WS-INS-IX)
036900                 MOVE 'C' TO WS-CTR-TBL-STATUS (WS-CTR-IX)
037000                 ADD 1 TO WS-COMPLETED-COUNT
037100         END-SEARCH
037200     END-IF.
037300*
037400 3010-CHECK-ONE-SIBLING SECTION 00.
037500 3010-CHECK-ONE-SIBLING-PARA.
037600     IF WS-INS-TBL-CONTRACT-ID (WS-SCAN-SUB) =
037700            WS-INS-TBL-CONTRACT-ID (WS-INS-IX)
037800         IF WS-INS-TBL-STATUS (WS-SCAN-SUB) NOT = 'D'
037900             AND WS-INS-TBL-STATUS (WS-SCAN-SUB) NOT = 'C'
038000             MOVE 'N' TO WS-ALL-PAID-SWITCH
038100         END-IF
038200     END-IF.
038300*
038400 8000-REWRITE-MASTERS SECTION 00.
038500 8000-REWRITE-MASTERS-PARA.
038600     OPEN OUTPUT CONTRACT-FILE-OUT.
038700     PERFORM 8010-REWRITE-ONE-CONTRACT
038800         VARYING WS-CTR-IX FROM 1 BY 1
038900         UNTIL WS-CTR-IX > WS-CTR-COUNT.
039000     CLOSE CONTRACT-FILE-OUT.
039100     OPEN OUTPUT INSTALLMENT-FILE-OUT.
039200     PERFORM 8020-REWRITE-ONE-INSTALLMENT
039300         VARYING WS-INS-IX FROM 1 BY 1
039400         UNTIL WS-INS-IX > WS-INS-COUNT.
039500     CLOSE INSTALLMENT-FILE-OUT.
039600*
039700 8010-REWRITE-ONE-CONTRACT SECTION 00.
039800 8010-REWRITE-ONE-CONTRACT-PARA.
039900     MOVE WS-CTR-TBL-RECORD (WS-CTR-IX) TO CTO-RECORD.
040000     WRITE CTO-RECORD.
040100*
040200 8020-REWRITE-ONE-INSTALLMENT SECTION 00.
040300 8020-REWRITE-ONE-INSTALLMENT-PARA.
040400     MOVE WS-INS-TBL-RECORD (WS-INS-IX) TO INO-RECORD.
040500     WRITE INO-RECORD.
040600*
040700 9005-TOTAL-COUNTERS SECTION 90.
040800 9005-TOTAL-COUNTERS-PARA.
040900     MOVE ZERO TO WS-COUNT-TOTAL.
041000     PERFORM 9006-ADD-ONE-COUNTER
041100         VARYING WS-COUNT-SUB FROM 1 BY 1
041200         UNTIL WS-COUNT-SUB > 3.
041300*
041400 9006-ADD-ONE-COUNTER SECTION 90.
041500 9006-ADD-ONE-COUNTER-PARA.
041600     ADD WS-COUNT-TBL (WS-COUNT-SUB) TO WS-COUNT-TOTAL.
041700*
041800 9010-FINAL SECTION 90.
041900 9010-FINAL-PARA.
042000     CLOSE PAYMENT-TXN-FILE.
042100     PERFORM 9005-TOTAL-COUNTERS.
042200     DISPLAY 'PAYMPOST - PAYMENT POSTING COMPLETE'.
042300     DISPLAY 'PAYMENTS POSTED:    ' WS-POSTED-COUNT.
042400     DISPLAY 'PAYMENTS REJECTED:  ' WS-REJECTED-COUNT.
042500     DISPLAY 'CONTRACTS COMPLETED: ' WS-COMPLETED-COUNT.
042600     DISPLAY 'RUN-COUNT GRAND TOTAL: ' WS-COUNT-TOTAL.
