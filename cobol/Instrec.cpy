000100******************************************************************
000200*    INSTREC.CPY                                                 *
000300*    MIDLANDS CONSUMER FINANCE CO. -- DATA PROCESSING DIVISION   *
000400*    INSTALLMENT MASTER RECORD LAYOUT -- INSTALLMENT-FILE        *
000500*                                                                *
000600*    ONE ENTRY PER SCHEDULED INSTALLMENT OF A LOAN CONTRACT.     *
000700*    BUILT BY PAYMORIG AT ORIGINATION TIME (INS-NUMBER 1 THRU    *
000800*    CTR-INSTALLMENT-COUNT), UPDATED BY PAYMPOST ON EACH         *
000900*    PAYMENT AND BY PAYMOVRD ON THE NIGHTLY OVERDUE SWEEP.       *
001000*    FILE IS MAINTAINED IN CTR-CONTRACT-ID/INS-NUMBER SEQUENCE   *
001100*    -- PAYMSTAT AND PAYMPOST DEPEND ON THIS ORDER TO GROUP AN   *
001200*    CONTRACT'S INSTALLMENTS WITHOUT A KEYED READ.               *
001300*                                                                *
001400*    88/01/19  RTH  INITIAL LAYOUT                               *
001500*    90/06/05  RTH  ADDED INS-PENALTY-AMOUNT, SEE CONTREC.CPY    *
001600*                   CHANGE OF SAME DATE                          *
001700*    94/08/30  DMK  WIDENED INS-RECEIPT-NUMBER 20 -> 50, CASH    *
001800*                   OFFICE RECEIPTS WERE TRUNCATING (PR-94-0231) *
001900*    99/03/22  SJO  Y2K REVIEW -- DATES ARE 8-DIGIT CCYYMMDD,    *
002000*                   NO CHANGE REQUIRED                           *
002100******************************************************************
002200 01  INS-RECORD.
002300     05  INS-ID                      PIC 9(9).
002400     05  INS-CONTRACT-ID             PIC 9(9).
002500     05  INS-NUMBER                  PIC 9(2).
002600     05  INS-AMOUNT                  PIC S9(13)  COMP-3.
002700     05  INS-PRINCIPAL-PORTION       PIC S9(13)  COMP-3.
002800     05  INS-INTEREST-PORTION        PIC S9(13)  COMP-3.
002900     05  INS-DUE-DATE                PIC 9(8).
003000     05  INS-DUE-DATE-R REDEFINES INS-DUE-DATE.
003100         10  INS-DD-CCYY             PIC 9(4).
003200         10  INS-DD-MM               PIC 9(2).
003300         10  INS-DD-DD               PIC 9(2).
003400     05  INS-PAID-AMOUNT             PIC S9(13)  COMP-3.
003500     05  INS-PENALTY-AMOUNT          PIC S9(13)  COMP-3.
003600     05  INS-PAYMENT-DATE            PIC 9(8).
003700     05  INS-PAYMENT-METHOD          PIC X(1).
003800         88  INS-PAID-BY-CASH        VALUE 'C'.
003900     05  INS-RECEIPT-NUMBER          PIC X(50).
004000     05  INS-STATUS                  PIC X(1).
004100         88  INS-STAT-PENDING        VALUE 'P'.
004200         88  INS-STAT-PAID           VALUE 'D'.
004300         88  INS-STAT-OVERDUE        VALUE 'O'.
004400         88  INS-STAT-PARTIAL        VALUE 'R'.
004500         88  INS-STAT-COMPLETED      VALUE 'C'.
004600         88  INS-STAT-SETTLED        VALUE 'D' 'C'.
004700     05  INS-NOTES                   PIC X(500).
004800     05  FILLER                      PIC X(75).
